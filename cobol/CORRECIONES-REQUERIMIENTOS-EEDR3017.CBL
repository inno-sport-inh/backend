000100******************************************************************
000200* FECHA       : 16/03/1987                                       *
000300* PROGRAMADOR : ERICK DANIEL RAMIREZ DIVAS (EEDR)                *
000400* APLICACION  : EDUCACION - DEPORTES                             *
000500* PROGRAMA    : EEDR3017, RESOLUTOR DE SEMESTRE VIGENTE /         *
000600*             : LISTADO DE SEMESTRES                             *
000700* TIPO        : BATCH                                            *
000800* DESCRIPCION : SI SE PIDE SOLO EL VIGENTE, DEVUELVE EL UNICO     *
000900*             : SEMESTRE QUE CONTIENE LA FECHA DE CORRIDA; SI NO  *
001000*             : HAY NINGUNO, REPORTA NO ENCONTRADO. SI NO SE PIDE*
001100*             : SOLO EL VIGENTE, LISTA TODOS LOS SEMESTRES.       *
001200* ARCHIVOS    : SEMESTER=C, RUN-LOG=A                             *
001300* ACCION (ES) : C=CONSULTAR, A=ACTUALIZA (AGREGA)                *
001400* PROGRAMA(S) : NINGUNO (COMPARACION NUMERICA DIRECTA DE FECHAS) *
001500* CANAL       : BATCH                                            *
001600* INSTALADO   : 16/03/1987                                       *
001700* BPM/RATIONAL: 361149                                           *
001800* NOMBRE      : SUBSISTEMA HORAS DEPORTIVAS                      *
001900******************************************************************
002000*                   REGISTRO DE CAMBIOS DEL PROGRAMA
002100******************************************************************
002200* 16/03/1987 EEDR 361149  CREACION INICIAL. SOLO DEVOLVIA EL      *
002210*                         SEMESTRE VIGENTE.                       *
002220* 02/11/1987 JM   361167  SE AGREGA LA OPCION DE LISTAR TODOS LOS *
002230*                         SEMESTRES CUANDO NO SE PIDE SOLO EL     *
002240*                         VIGENTE.                                 *
002250* 20/06/1989 EEDR 361182  SE DOCUMENTA QUE LAS FECHAS AAAAMMDD SE *
002260*                         COMPARAN NUMERICAMENTE DE FORMA DIRECTA,*
002270*                         SIN CONVERTIR A JULIANO, PORQUE EL ORDEN*
002280*                         CALENDARIO SE PRESERVA EN EL FORMATO    *
002290*                         AAAAMMDD PARA FECHAS VALIDAS.            *
002300* 09/01/1991 RFA  361207  SE CORRIGE: SI DOS SEMESTRES SE         *
002310*                         TRASLAPAN, SE TOMA EL PRIMERO EN ORDEN  *
002320*                         DE LECTURA DEL ARCHIVO Y SE IGNORAN LOS *
002330*                         SIGUIENTES.                              *
002340* 30/08/1993 EEDR 361237  SE AGREGA MENSAJE DE NO ENCONTRADO A LA *
002350*                         BITACORA CUANDO NINGUN SEMESTRE CUBRE   *
002360*                         LA FECHA DE CORRIDA.                     *
002370* 04/12/1995 JM   361262  NO SE MODIFICA CODIGO. SE REVISA QUE EL *
002380*                         ARCHIVO SEMESTER NO REQUIERE ORDEN       *
002390*                         ESPECIFICO PARA ESTE PROGRAMA.           *
002400* 14/09/1998 EEDR 361308  REVISION POR CAMBIO DE MILENIO (Y2K).   *
002410*                         EL CAMPO SEM-START/SEM-END YA ES DE     *
002420*                         CUATRO DIGITOS DE ANIO, NO SE REQUIRIO   *
002430*                         CAMBIO.                                  *
002440* 22/02/1999 RFA  361316  SE AGREGA BITACORA DE SEGUIMIENTO AL    *
002450*                         CAMBIO DE MILENIO EN LA DESCRIPCION.    *
002460* 18/07/2003 JM   361379  SE ACTUALIZA EL BLOQUE DE ENCABEZADO AL *
002470*                         NUEVO FORMATO CORPORATIVO.              *
002480******************************************************************
002490 IDENTIFICATION DIVISION.
002500 PROGRAM-ID.                     EEDR3017.
002600 AUTHOR.                         ERICK DANIEL RAMIREZ DIVAS.
002700 INSTALLATION.                   EDUCACION - DEPORTES.
002800 DATE-WRITTEN.                   16/03/1987.
002900 DATE-COMPILED.                  18/07/2003.
003000 SECURITY.                       USO INTERNO - SOLO PERSONAL DE
003100                                 DESARROLLO EDUCACION.
003200 ENVIRONMENT DIVISION.
003300 CONFIGURATION SECTION.
003400 SPECIAL-NAMES.
003500     C01 IS TOP-OF-FORM.
003600 INPUT-OUTPUT SECTION.
003700 FILE-CONTROL.
003800     SELECT SEMESTER ASSIGN TO SEMESTER
003900                     ORGANIZATION IS LINE SEQUENTIAL
004000                     FILE STATUS IS FS-SEMESTER.
004100     SELECT RUNLOG   ASSIGN TO RUNLOG
004200                     ORGANIZATION IS LINE SEQUENTIAL
004300                     FILE STATUS IS FS-RUNLOG.
004400 DATA DIVISION.
004500 FILE SECTION.
004600 FD  SEMESTER.
004700 01  SEM-RECORD.
004800     COPY EDSEM.
004900 FD  RUNLOG.
005000 01  LOG-LINEA                    PIC X(100).
005100 WORKING-STORAGE SECTION.
005200******************************************************************
005300*                     VARIABLES FILE STATUS
005400******************************************************************
005500 01  WKS-FILE-STATUS.
005600     05 FS-SEMESTER               PIC X(02) VALUE ZEROS.
005700     05 FS-RUNLOG                 PIC X(02) VALUE ZEROS.
005800******************************************************************
005900*             PARAMETROS DE CORRIDA (TARJETA SYSIN)
006000******************************************************************
006100 01  WKS-PARM-CORRIDA.
006200     05 WKS-PARM-FECHA-CORRIDA    PIC 9(08).
006300     05 WKS-PARM-SOLO-VIGENTE-F   PIC X(01).
006400        88 WKS-PARM-SOLO-VIGENTE          VALUE 'S'.
006500******************************************************************
006600*                     AREA DE TRABAJO GENERAL
006700******************************************************************
006800 01  WKS-SWITCHES.
006900     05 WKS-FIN-ARCHIVO           PIC X(01) VALUE 'N'.
007000        88 WKS-NO-HAY-MAS                 VALUE 'Y'.
007100     05 WKS-VIGENTE-ENCONTRADO-F  PIC X(01) VALUE 'N'.
007200        88 WKS-VIGENTE-ENCONTRADO         VALUE 'S'.
007300 01  WKS-SEM-VIGENTE-GUARDADO.
007400     COPY EDSEM.
007410*                 WKS-REG-LEIDOS SE DECLARA NIVEL 77 (CAMPO       *
007420*                 SUELTO), UNICO CONTADOR DE ENTRADA DE LA CORRIDA*
007430 77  WKS-REG-LEIDOS              COMP PIC 9(05) VALUE ZEROS.
007500 01  WKS-CONTADORES.
007700     05 WKS-REG-LISTADOS          COMP PIC 9(05) VALUE ZEROS.
007800 PROCEDURE DIVISION.
007900 100-MAIN SECTION.
008000     ACCEPT WKS-PARM-CORRIDA FROM SYSIN
008100     PERFORM 110-APERTURA-ARCHIVOS THRU 110-APERTURA-ARCHIVOS-E
008200     IF WKS-PARM-SOLO-VIGENTE
008300        PERFORM 200-BUSCA-VIGENTE THRU 200-BUSCA-VIGENTE-E
008400     ELSE
008500        PERFORM 300-LISTA-TODOS THRU 300-LISTA-TODOS-E
008600     END-IF
008700     PERFORM 140-ESTADISTICAS THRU 140-ESTADISTICAS-E
008800     PERFORM 150-CIERRA-ARCHIVOS THRU 150-CIERRA-ARCHIVOS-E
008900     STOP RUN.
009000 100-MAIN-E.                     EXIT.
009100******************************************************************
009200*                   APERTURA DE ARCHIVOS DE TRABAJO
009300******************************************************************
009400 110-APERTURA-ARCHIVOS SECTION.
009500     OPEN INPUT  SEMESTER
009600     OPEN OUTPUT RUNLOG
009700     IF FS-SEMESTER NOT = "00" OR FS-RUNLOG NOT = "00"
009800        DISPLAY "ERROR AL ABRIR ARCHIVOS DE EEDR3017" UPON CONSOLE
009900        MOVE 91 TO RETURN-CODE
010000        STOP RUN
010100     END-IF.
010200 110-APERTURA-ARCHIVOS-E.        EXIT.
010300******************************************************************
010400*    SE BUSCA EL UNICO SEMESTRE CUYO RANGO (SEM-START/SEM-END)    *
010500*    CONTIENE LA FECHA DE CORRIDA. LAS FECHAS AAAAMMDD SE         *
010600*    COMPARAN NUMERICAMENTE DE FORMA DIRECTA, SIN JULIANO         *
010700*    (VER ENTRADA DEL 20/06/1989 EN EL BLOQUE DE CAMBIOS).        *
010800*    SI DOS SEMESTRES SE TRASLAPAN SE TOMA EL PRIMERO LEIDO.      *
010900******************************************************************
011000 200-BUSCA-VIGENTE SECTION.
011100     READ SEMESTER AT END SET WKS-FIN-ARCHIVO TO TRUE
011200     END-READ
011300     PERFORM 205-EVALUA-UN-SEMESTRE THRU 205-EVALUA-UN-SEMESTRE-E
011310             UNTIL WKS-NO-HAY-MAS OR WKS-VIGENTE-ENCONTRADO
012500     MOVE 'N' TO WKS-FIN-ARCHIVO
012600     IF WKS-VIGENTE-ENCONTRADO
012700        PERFORM 210-ESCRIBE-VIGENTE THRU 210-ESCRIBE-VIGENTE-E
012800     ELSE
012900        MOVE SPACES TO LOG-LINEA
013000        MOVE "NOT FOUND - NO CURRENT SEMESTER FOR RUN DATE"
013100             TO LOG-LINEA
013200        WRITE LOG-LINEA
013300     END-IF.
013400 200-BUSCA-VIGENTE-E.            EXIT.
013410 205-EVALUA-UN-SEMESTRE SECTION.
013420     ADD 1 TO WKS-REG-LEIDOS
013430     IF WKS-PARM-FECHA-CORRIDA >= SEM-START
013440        AND WKS-PARM-FECHA-CORRIDA <= SEM-END
013450        MOVE SEM-RECORD TO WKS-SEM-VIGENTE-GUARDADO
013460        SET WKS-VIGENTE-ENCONTRADO TO TRUE
013470     END-IF
013480     IF NOT WKS-VIGENTE-ENCONTRADO
013490        READ SEMESTER AT END SET WKS-FIN-ARCHIVO TO TRUE
013500        END-READ
013510     END-IF.
013520 205-EVALUA-UN-SEMESTRE-E.       EXIT.
013530 210-ESCRIBE-VIGENTE SECTION.
013600     MOVE SPACES TO LOG-LINEA
013700     STRING SEM-ID OF WKS-SEM-VIGENTE-GUARDADO DELIMITED BY SIZE
013800            " " DELIMITED BY SIZE
013900            SEM-NAME OF WKS-SEM-VIGENTE-GUARDADO DELIMITED BY SIZE
014000            " " DELIMITED BY SIZE
014100            SEM-START OF WKS-SEM-VIGENTE-GUARDADO DELIMITED BY SIZE
014200            " " DELIMITED BY SIZE
014300            SEM-END OF WKS-SEM-VIGENTE-GUARDADO DELIMITED BY SIZE
014400            INTO LOG-LINEA
014500     WRITE LOG-LINEA
014600     ADD 1 TO WKS-REG-LISTADOS.
014700 210-ESCRIBE-VIGENTE-E.          EXIT.
014800******************************************************************
014900*                LISTA TODOS LOS SEMESTRES DEL ARCHIVO
015000******************************************************************
015100 300-LISTA-TODOS SECTION.
015200     READ SEMESTER AT END SET WKS-FIN-ARCHIVO TO TRUE
015300     END-READ
015400     PERFORM 305-ESCRIBE-UN-SEMESTRE THRU 305-ESCRIBE-UN-SEMESTRE-E
015410             UNTIL WKS-NO-HAY-MAS
017000     MOVE 'N' TO WKS-FIN-ARCHIVO.
017100 300-LISTA-TODOS-E.              EXIT.
017110 305-ESCRIBE-UN-SEMESTRE SECTION.
017120     ADD 1 TO WKS-REG-LEIDOS
017130     MOVE SPACES TO LOG-LINEA
017140     STRING SEM-ID DELIMITED BY SIZE
017150            " " DELIMITED BY SIZE
017160            SEM-NAME DELIMITED BY SIZE
017170            " " DELIMITED BY SIZE
017180            SEM-START DELIMITED BY SIZE
017190            " " DELIMITED BY SIZE
017200            SEM-END DELIMITED BY SIZE
017210            INTO LOG-LINEA
017220     WRITE LOG-LINEA
017230     ADD 1 TO WKS-REG-LISTADOS
017240     READ SEMESTER AT END SET WKS-FIN-ARCHIVO TO TRUE
017250     END-READ.
017260 305-ESCRIBE-UN-SEMESTRE-E.      EXIT.
017270******************************************************************
017300*                   TOTALES DE CONTROL DE LA CORRIDA
017400******************************************************************
017500 140-ESTADISTICAS SECTION.
017600     DISPLAY ">>>>>>>>>>>>>>>> ESTADISTICAS EEDR3017 <<<<<<<<<<<<<"
017700     DISPLAY "||  SEMESTRES LEIDOS   : (" WKS-REG-LEIDOS        ")"
017800     DISPLAY "||  SEMESTRES LISTADOS : (" WKS-REG-LISTADOS      ")"
017900     DISPLAY ">>>>>>>>>>>>>>>>>>>>>>>>>>>>>><<<<<<<<<<<<<<<<<<<<<<".
018000 140-ESTADISTICAS-E.             EXIT.
018100******************************************************************
018200*                     CIERRE DE ARCHIVOS DE TRABAJO
018300******************************************************************
018400 150-CIERRA-ARCHIVOS SECTION.
018500     CLOSE SEMESTER
018600     CLOSE RUNLOG.
018700 150-CIERRA-ARCHIVOS-E.          EXIT.
