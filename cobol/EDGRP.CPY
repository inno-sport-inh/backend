000100******************************************************************
000200*  COPY        : EDGRP                                           *
000300*  APLICACION  : EDUCACION - DEPORTES                            *
000400*  DESCRIPCION : LAYOUT DEL MAESTRO DE GRUPOS DEPORTIVOS         *
000500*              : (ARCHIVO GROUP). UN GRUPO PERTENECE A UN        *
000600*              : DEPORTE Y A UN SEMESTRE, TIENE CUPO MAXIMO Y    *
000700*              : MASCARA DE GRUPOS MEDICOS PERMITIDOS.           *
000800*  FECHA       PROGRAMADOR   TICKET      DESCRIPCION             *
000900*  16/03/1987  EEDR          EEDR3010    CREACION INICIAL        *
001000******************************************************************
001100    10 GRP-ID                       PIC 9(06).
001200    10 GRP-NAME                     PIC X(20).
001300    10 GRP-SPORT-ID                 PIC 9(06).
001400    10 GRP-SEMESTER-ID              PIC 9(06).
001500    10 GRP-CAPACITY                 PIC 9(03).
001600    10 GRP-ACCREDITED                PIC X(01).
001700       88 GRP-ES-ACREDITADO                  VALUE 'Y'.
001800*                 MASCARA DE DIEZ INDICADORES Y/N, LA POSICION K *
001900*                 INDICA SI EL GRUPO MEDICO (K-1) ESTA PERMITIDO *
002000    10 GRP-ALLOWED-MED              PIC X(10).
002100    10 GRP-ALLOWED-MED-R REDEFINES GRP-ALLOWED-MED.
002200       15 GRP-ALLOWED-MED-FLAG      PIC X(01) OCCURS 10 TIMES.
