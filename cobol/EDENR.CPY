000100******************************************************************
000200*  COPY        : EDENR                                           *
000300*  APLICACION  : EDUCACION - DEPORTES                            *
000400*  DESCRIPCION : LAYOUT DEL ARCHIVO ENROLL (INSCRIPCIONES YA     *
000500*              : POSTEADAS). SE ESCRIBE POR ADICION CUANDO LA    *
000600*              : SOLICITUD PASA TODA LA CADENA DE VALIDACIONES.  *
000700*  FECHA       PROGRAMADOR   TICKET      DESCRIPCION             *
000800*  16/03/1987  EEDR          EEDR3010    CREACION INICIAL        *
000900******************************************************************
001000    10 ENR-STUDENT-ID               PIC 9(06).
001100    10 ENR-GROUP-ID                 PIC 9(06).
