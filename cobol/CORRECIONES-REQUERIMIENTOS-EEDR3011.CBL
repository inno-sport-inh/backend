000100******************************************************************
000200* FECHA       : 16/03/1987                                       *
000300* PROGRAMADOR : ERICK DANIEL RAMIREZ DIVAS (EEDR)                *
000400* APLICACION  : EDUCACION - DEPORTES                             *
000500* PROGRAMA    : EEDR3011, UTILERIA DE FECHAS (VALIDA Y CONVIERTE *
000600*             : A NUMERO DE DIA ABSOLUTO PARA COMPARAR RANGOS)   *
000700* TIPO        : BATCH (SUBPROGRAMA, SOLO CALL)                   *
000800* DESCRIPCION : VALIDA UNA FECHA YYYYMMDD COMO FECHA DE CALENDA- *
000900*             : RIO REAL (INCLUYENDO BISIESTOS) Y LA CONVIERTE A *
001000*             : UN CONTADOR DE DIAS ABSOLUTO PARA QUE LOS PROGRA-*
001100*             : MAS LLAMADORES PUEDAN RESTAR/COMPARAR FECHAS SIN *
001200*             : PREOCUPARSE POR FIN DE MES O FIN DE ANIO. LO     *
001300*             : INVOCAN EEDR3012, EEDR3016 Y EEDR3017.           *
001400* ARCHIVOS    : NO APLICA (SUBPROGRAMA PURO, SIN E/S)            *
001500* PROGRAMA(S) : NO APLICA                                        *
001600* CANAL       : BATCH                                            *
001700* INSTALADO   : 16/03/1987                                       *
001800* BPM/RATIONAL: 361143                                           *
001900* NOMBRE      : SUBSISTEMA HORAS DEPORTIVAS                      *
002000******************************************************************
002100*                   REGISTRO DE CAMBIOS DEL PROGRAMA
002200******************************************************************
002300* 16/03/1987 EEDR 361143  CREACION INICIAL. ALGORITMO CIVIL A    *
002310*                         JULIANO SIN FUNCIONES INTRINSECAS,     *
002320*                         BASADO EN ARITMETICA DE ERA/400 ANIOS. *
002330* 02/11/1987 JM   361161  SE CORRIGE VALIDACION DE FEBRERO EN    *
002340*                         ANIOS BISIESTOS DIVISIBLES ENTRE 100   *
002350*                         PERO NO ENTRE 400.                     *
002360* 20/06/1989 EEDR 361176  SE AGREGA LA FUNCION LK-VALIDA-Y-       *
002370*                         CONVIERTE COMO INDICADOR EXPLICITO,     *
002380*                         ANTES EL PROGRAMA SIEMPRE CONVERTIA.   *
002390* 30/08/1993 EEDR 361231  SE ESTANDARIZAN LOS CONTADORES A COMP  *
002400*                         POR LA GUIA DE PROGRAMACION VIGENTE.   *
002410* 04/12/1995 RFA  361256  SE AGREGA LA REDEFINICION DE ANIO-MES  *
002420*                         PARA USO DE EEDR3017 EN LA COMPARACION *
002430*                         DE SEMESTRES POR MES.                  *
002440* 14/09/1998 EEDR 361302  REVISION POR CAMBIO DE MILENIO (Y2K).  *
002450*                         NO SE REQUIRIO CAMBIO: EL CAMPO DE     *
002460*                         ANIO YA ES DE CUATRO DIGITOS Y EL       *
002470*                         ALGORITMO DE ERA/400 ANIOS NO DEPENDE   *
002480*                         DE NINGUN PIVOTE DE DOS DIGITOS.        *
002490* 22/02/1999 JM   361310  SE AGREGA BITACORA DE SEGUIMIENTO AL   *
002500*                         CAMBIO DE MILENIO EN LA DESCRIPCION.   *
002510* 18/07/2003 EEDR 361373  SE ACTUALIZA EL BLOQUE DE ENCABEZADO   *
002520*                         AL NUEVO FORMATO CORPORATIVO.          *
002530* 05/10/2006 JM   361390  SE DOCUMENTA QUE EL CONTADOR DE DIAS   *
002540*                         ABSOLUTO NO CORRESPONDE A NINGUN       *
002550*                         EPOCH EXTERNO, SOLO SIRVE PARA RESTAR. *
002560******************************************************************
002700 IDENTIFICATION DIVISION.
002800 PROGRAM-ID.                     EEDR3011.
002900 AUTHOR.                         ERICK DANIEL RAMIREZ DIVAS.
003000 INSTALLATION.                   EDUCACION - DEPORTES.
003100 DATE-WRITTEN.                   16/03/1987.
003200 DATE-COMPILED.                  05/10/2006.
003300 SECURITY.                       USO INTERNO - SOLO PERSONAL DE
003400                                 DESARROLLO EDUCACION.
003500 ENVIRONMENT DIVISION.
003600 CONFIGURATION SECTION.
003700 SPECIAL-NAMES.
003800     C01 IS TOP-OF-FORM.
003900 DATA DIVISION.
004000 WORKING-STORAGE SECTION.
004100******************************************************************
004200*         TABLA DE DIAS POR MES (SE AJUSTA FEBRERO SI BISIESTO)  *
004300******************************************************************
004400 01  WKS-DIAS-TABLA-FLAT          PIC X(24)
004500                                  VALUE '312831303130313130313031'.
004600 01  WKS-DIAS-TABLA REDEFINES WKS-DIAS-TABLA-FLAT.
004700     05 WKS-DIAS-MES              PIC 9(02) OCCURS 12 TIMES.
004800******************************************************************
004900*                 AREA DE TRABAJO PARA VALIDACION
005000******************************************************************
005100 01  WKS-BANDERAS.
005200     05 WKS-BISIESTO              PIC X(01) VALUE 'N'.
005300        88 WKS-ES-BISIESTO                  VALUE 'Y'.
005400     05 WKS-DIAS-MAX-MES          COMP PIC 9(02) VALUE ZEROS.
005500 01  WKS-RESIDUOS.
005600     05 WKS-RESIDUO-4             COMP PIC 9(02) VALUE ZEROS.
005700     05 WKS-RESIDUO-100           COMP PIC 9(02) VALUE ZEROS.
005800     05 WKS-RESIDUO-400           COMP PIC 9(03) VALUE ZEROS.
005900******************************************************************
005910*                 CAMPO SUELTO (NIVEL 77) PARA EL COCIENTE DE     *
005920*                 LA DIVISION DE RESIDUOS.                        *
005930******************************************************************
005940 77  WKS-COCIENTE                 COMP PIC 9(07) VALUE ZEROS.
006000******************************************************************
006100*              AREA DE TRABAJO PARA EL CALCULO JULIANO
006200******************************************************************
006300 01  WKS-CALCULO-JULIANO.
006400     05 WKS-ANIO-AJUSTADO         COMP PIC 9(04) VALUE ZEROS.
006500     05 WKS-MES-AJUSTADO          COMP PIC S9(03) VALUE ZEROS.
006600     05 WKS-ERA                   COMP PIC 9(03) VALUE ZEROS.
006700     05 WKS-YOE                   COMP PIC 9(03) VALUE ZEROS.
006800     05 WKS-DOY                   COMP PIC 9(04) VALUE ZEROS.
006900     05 WKS-DOE                   COMP PIC 9(06) VALUE ZEROS.
007000     05 WKS-TEMP-1                COMP PIC 9(07) VALUE ZEROS.
007100     05 WKS-TEMP-2                COMP PIC 9(07) VALUE ZEROS.
007200     05 WKS-TEMP-3                COMP PIC 9(07) VALUE ZEROS.
007300 LINKAGE SECTION.
007400 01  LK-FUNCION                   PIC X(01).
007500     88 LK-VALIDA-Y-CONVIERTE             VALUE 'V'.
007600 01  LK-FECHA                     PIC 9(08).
007700 01  LK-FECHA-R REDEFINES LK-FECHA.
007800     05 LK-FECHA-AA               PIC 9(04).
007900     05 LK-FECHA-MM               PIC 9(02).
008000     05 LK-FECHA-DD               PIC 9(02).
008100 01  LK-FECHA-ANIO-MES REDEFINES LK-FECHA.
008200     05 LK-ANIO-MES                PIC 9(06).
008300     05 FILLER                     PIC 9(02).
008400 01  LK-FECHA-VALIDA              PIC X(01).
008500     88 LK-ES-VALIDA                       VALUE 'Y'.
008600 01  LK-DIA-JULIANO               COMP PIC 9(09).
008700******************************************************************
008800*                   ----- SECCION PRINCIPAL -----
008900******************************************************************
009000 PROCEDURE DIVISION USING LK-FUNCION, LK-FECHA, LK-FECHA-VALIDA,
009100                          LK-DIA-JULIANO.
009200 000-MAIN SECTION.
009300     MOVE 'N' TO LK-FECHA-VALIDA
009400     MOVE ZEROS TO LK-DIA-JULIANO
009500     PERFORM 100-VALIDA-FECHA THRU 100-VALIDA-FECHA-E
009600     IF LK-ES-VALIDA
009700        PERFORM 200-CONVIERTE-JULIANO THRU 200-CONVIERTE-JULIANO-E
009800     END-IF
009900     GOBACK.
010000 000-MAIN-E.                     EXIT.
010100******************************************************************
010200*    VALIDA MES 1-12, DIA 1-ULTIMO DIA DEL MES (AJUSTANDO        *
010300*    FEBRERO SI EL ANIO ES BISIESTO: DIV4 Y (NO DIV100 O DIV400) *
010400******************************************************************
010500 100-VALIDA-FECHA SECTION.
010600     MOVE 'N' TO LK-FECHA-VALIDA
010700     IF LK-FECHA-MM < 1 OR LK-FECHA-MM > 12
010800        GO TO 100-VALIDA-FECHA-E
010900     END-IF
011000     DIVIDE LK-FECHA-AA BY 4   GIVING WKS-COCIENTE
011100              REMAINDER WKS-RESIDUO-4
011200     DIVIDE LK-FECHA-AA BY 100 GIVING WKS-COCIENTE
011300              REMAINDER WKS-RESIDUO-100
011400     DIVIDE LK-FECHA-AA BY 400 GIVING WKS-COCIENTE
011500              REMAINDER WKS-RESIDUO-400
011600     IF WKS-RESIDUO-4 = 0 AND (WKS-RESIDUO-100 NOT = 0
011700                                OR WKS-RESIDUO-400 = 0)
011800        SET WKS-ES-BISIESTO TO TRUE
011900     ELSE
012000        MOVE 'N' TO WKS-BISIESTO
012100     END-IF
012200     MOVE WKS-DIAS-MES(LK-FECHA-MM) TO WKS-DIAS-MAX-MES
012300     IF LK-FECHA-MM = 2 AND WKS-ES-BISIESTO
012400        ADD 1 TO WKS-DIAS-MAX-MES
012500     END-IF
012600     IF LK-FECHA-DD >= 1 AND LK-FECHA-DD <= WKS-DIAS-MAX-MES
012700        MOVE 'Y' TO LK-FECHA-VALIDA
012800     END-IF.
012900 100-VALIDA-FECHA-E.             EXIT.
013000******************************************************************
013100*    CONVIERTE LA FECHA CIVIL A UN CONTADOR ABSOLUTO DE DIAS     *
013200*    (ALGORITMO DE ERAS DE 400 ANIOS, SOLO SIRVE PARA RESTAR Y   *
013300*    COMPARAR -- NO CORRESPONDE A NINGUN EPOCH EN PARTICULAR).   *
013400******************************************************************
013500 200-CONVIERTE-JULIANO SECTION.
013600     IF LK-FECHA-MM > 2
013700        MOVE LK-FECHA-AA TO WKS-ANIO-AJUSTADO
013800        COMPUTE WKS-MES-AJUSTADO = LK-FECHA-MM - 3
013900     ELSE
014000        COMPUTE WKS-ANIO-AJUSTADO = LK-FECHA-AA - 1
014100        COMPUTE WKS-MES-AJUSTADO = LK-FECHA-MM + 9
014200     END-IF
014300     DIVIDE WKS-ANIO-AJUSTADO BY 400 GIVING WKS-ERA
014400     COMPUTE WKS-YOE = WKS-ANIO-AJUSTADO - (WKS-ERA * 400)
014500     COMPUTE WKS-TEMP-1 = (153 * WKS-MES-AJUSTADO) + 2
014600     DIVIDE WKS-TEMP-1 BY 5 GIVING WKS-DOY
014700     COMPUTE WKS-DOY = WKS-DOY + LK-FECHA-DD - 1
014800     DIVIDE WKS-YOE BY 4   GIVING WKS-TEMP-2
014900     DIVIDE WKS-YOE BY 100 GIVING WKS-TEMP-3
015000     COMPUTE WKS-DOE = (WKS-YOE * 365) + WKS-TEMP-2 - WKS-TEMP-3
015100                        + WKS-DOY
015200     COMPUTE LK-DIA-JULIANO = (WKS-ERA * 146097) + WKS-DOE.
015300 200-CONVIERTE-JULIANO-E.        EXIT.
