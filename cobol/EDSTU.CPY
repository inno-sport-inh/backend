000100******************************************************************
000200*  COPY        : EDSTU                                           *
000300*  APLICACION  : EDUCACION - DEPORTES                            *
000400*  DESCRIPCION : LAYOUT DEL MAESTRO DE ESTUDIANTES (ARCHIVO      *
000500*              : STUDENT), USADO POR TODOS LOS PROGRAMAS DE LA   *
000600*              : SERIE EEDR301X QUE VALIDAN INSCRIPCIONES,       *
000700*              : MARCAN ASISTENCIA O EMITEN REPORTES.            *
000800*  NOTA        : SE COPIA A NIVEL 10 PARA QUE EL PROGRAMA LLAMA- *
000900*              : DOR LO ANCLE BAJO UN 01 (FD) O BAJO UNA TABLA   *
001000*              : DE MEMORIA (05 ... OCCURS) CON REPLACING.       *
001100*  FECHA       PROGRAMADOR   TICKET      DESCRIPCION             *
001200*  16/03/1987  EEDR          EEDR3010    CREACION INICIAL        *
001300******************************************************************
001400    10 STU-ID                       PIC 9(06).
001500    10 STU-FULL-NAME                PIC X(30).
001600    10 STU-EMAIL                    PIC X(30).
001700    10 STU-MED-GROUP                PIC 9(02).
001800    10 STU-STATUS                   PIC X(01).
001900       88 STU-NORMAL                         VALUE 'N'.
002000    10 STU-SPORT-ID                 PIC 9(06).
002100*                 RESERVADO PARA USO FUTURO (EXPANSION DEL DEPTO.)
002200    10 FILLER                       PIC X(10).
