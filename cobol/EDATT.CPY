000100******************************************************************
000200*  COPY        : EDATT                                           *
000300*  APLICACION  : EDUCACION - DEPORTES                            *
000400*  DESCRIPCION : LAYOUT DEL ARCHIVO ATTENDANCE (HORAS YA         *
000500*              : POSTEADAS POR ENTRENAMIENTO Y ESTUDIANTE). ES   *
000600*              : SALIDA DEL MOTOR DE MARCADO (EEDR3012) Y        *
000700*              : ENTRADA DEL REPORTE DE CALIFICACIONES (EEDR3014)*
000800*              : Y DEL EXTRACTOR DE FECHAS (EEDR3016).           *
000900*  FECHA       PROGRAMADOR   TICKET      DESCRIPCION             *
001000*  16/03/1987  EEDR          EEDR3010    CREACION INICIAL        *
001100******************************************************************
001200    10 ATT-TRAINING-ID              PIC 9(06).
001300    10 ATT-STUDENT-ID               PIC 9(06).
001400    10 ATT-HOURS                    PIC S9(03)V99 SIGN TRAILING.
001500*                 RESERVADO PARA USO FUTURO (EXPANSION DEL DEPTO.)
001600    10 FILLER                       PIC X(01).
