000100******************************************************************
000200*  COPY        : EDENQ                                           *
000300*  APLICACION  : EDUCACION - DEPORTES                            *
000400*  DESCRIPCION : LAYOUT DEL ARCHIVO ENROLL-REQUEST (SOLICITUDES  *
000500*              : DE INSCRIPCION PENDIENTES DE VALIDAR). MISMOS   *
000600*              : CAMPOS QUE EDENR PERO ES UN ARCHIVO DE ENTRADA  *
000700*              : DISTINTO -- ASI LO MANEJA LA INSTALACION PARA   *
000800*              : CADA DD DE ENTRADA/SALIDA.                      *
000900*  FECHA       PROGRAMADOR   TICKET      DESCRIPCION             *
001000*  16/03/1987  EEDR          EEDR3013    CREACION INICIAL        *
001100******************************************************************
001200    10 ENQ-STUDENT-ID               PIC 9(06).
001300    10 ENQ-GROUP-ID                 PIC 9(06).
