000100******************************************************************
000200*  COPY        : EDSCH                                           *
000300*  APLICACION  : EDUCACION - DEPORTES                            *
000400*  DESCRIPCION : LAYOUT DEL ARCHIVO SCHEDULE (HORARIO SEMANAL DE *
000500*              : UN GRUPO). SCH-WEEKDAY USA CONVENCION INTERNA   *
000600*              : 0=LUNES ... 6=DOMINGO; EEDR3015 LA CONVIERTE A  *
000700*              : CONVENCION CALENDARIO 0=DOMINGO AL EMITIR.      *
000800*  FECHA       PROGRAMADOR   TICKET      DESCRIPCION             *
000900*  16/03/1987  EEDR          EEDR3010    CREACION INICIAL        *
001000******************************************************************
001100    10 SCH-GROUP-ID                 PIC 9(06).
001200    10 SCH-WEEKDAY                  PIC 9(01).
001300       88 SCH-ES-LUNES                       VALUE 0.
001400       88 SCH-ES-DOMINGO                     VALUE 6.
001500    10 SCH-START-TIME               PIC 9(04).
001600    10 SCH-END-TIME                 PIC 9(04).
001700    10 SCH-CLASS-NAME               PIC X(20).
