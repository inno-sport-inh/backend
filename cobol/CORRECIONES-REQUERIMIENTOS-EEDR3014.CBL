000100******************************************************************
000200* FECHA       : 16/03/1987                                       *
000300* PROGRAMADOR : ERICK DANIEL RAMIREZ DIVAS (EEDR)                *
000400* APLICACION  : EDUCACION - DEPORTES                             *
000500* PROGRAMA    : EEDR3014, REPORTE DE CALIFICACIONES DE ENTRENA-  *
000600*             : MIENTO                                           *
000700* TIPO        : BATCH                                            *
000800* DESCRIPCION : PARA UN ENTRENAMIENTO, LISTA CADA ESTUDIANTE      *
000900*             : MARCADO (ASISTENCIA) CON SUS HORAS OTORGADAS,     *
001000*             : EN ORDEN DE ID DE ESTUDIANTE, CON TOTALES DE      *
001100*             : CONTROL DE ESTUDIANTES Y HORAS.                   *
001200* ARCHIVOS    : TRAINING=C, GROUP=C, STUDENT=C, ATTENDANCE=C,    *
001300*             : GRADE-REPORT=S                                   *
001400* ACCION (ES) : C=CONSULTAR, S=SALIDA IMPRESA                    *
001500* PROGRAMA(S) : EEDR3010 (HORAS MAXIMAS)                          *
001600* CANAL       : BATCH                                            *
001700* INSTALADO   : 16/03/1987                                       *
001800* BPM/RATIONAL: 361146                                           *
001900* NOMBRE      : SUBSISTEMA HORAS DEPORTIVAS                      *
002000******************************************************************
002100*                   REGISTRO DE CAMBIOS DEL PROGRAMA
002200******************************************************************
002300* 16/03/1987 EEDR 361146  CREACION INICIAL.                       *
002310* 02/11/1987 JM   361164  SE CORRIGE EL ENCABEZADO DE COLUMNAS:   *
002320*                         EL GRUPO MEDICO QUEDABA CORRIDO UNA      *
002330*                         COLUMNA A LA IZQUIERDA.                  *
002340* 20/06/1989 EEDR 361179  SE AGREGA EL CALCULO DE HORAS MAXIMAS   *
002350*                         VIA CALL A EEDR3010 PARA EL ENCABEZADO. *
002360* 09/01/1991 RFA  361204  SE CAMBIA ATTENDANCE DE LECTURA TOTAL A *
002370*                         FILTRADA POR ID DE ENTRENAMIENTO PARA   *
002380*                         REDUCIR EL TIEMPO DE CORRIDA.           *
002390* 30/08/1993 EEDR 361234  SE AGREGA TOTAL DE CONTROL CON FORMATO  *
002400*                         Z,ZZ9.99 SOLICITADO POR CONTABILIDAD.   *
002410* 04/12/1995 JM   361259  SE DOCUMENTA: EL REPORTE ASUME QUE      *
002420*                         ATTENDANCE YA VIENE EN ORDEN DE ID DE   *
002430*                         ESTUDIANTE POR ENTRENAMIENTO.           *
002440* 14/09/1998 EEDR 361305  REVISION POR CAMBIO DE MILENIO (Y2K).   *
002450*                         SIN IMPACTO: EL REPORTE NO IMPRIME      *
002460*                         FECHAS DE CALENDARIO, SOLO EL ID DEL     *
002470*                         ENTRENAMIENTO.                          *
002480* 22/02/1999 RFA  361313  SE AGREGA BITACORA DE SEGUIMIENTO AL    *
002490*                         CAMBIO DE MILENIO EN LA DESCRIPCION.    *
002500* 18/07/2003 JM   361376  SE ACTUALIZA EL BLOQUE DE ENCABEZADO AL *
002510*                         NUEVO FORMATO CORPORATIVO.              *
002520******************************************************************
002530 IDENTIFICATION DIVISION.
002540 PROGRAM-ID.                     EEDR3014.
002550 AUTHOR.                         ERICK DANIEL RAMIREZ DIVAS.
002560 INSTALLATION.                   EDUCACION - DEPORTES.
002570 DATE-WRITTEN.                   16/03/1987.
002580 DATE-COMPILED.                  18/07/2003.
002590 SECURITY.                       USO INTERNO - SOLO PERSONAL DE
002600                                 DESARROLLO EDUCACION.
002700 ENVIRONMENT DIVISION.
002800 CONFIGURATION SECTION.
002900 SPECIAL-NAMES.
003000     C01 IS TOP-OF-FORM.
003100 INPUT-OUTPUT SECTION.
003200 FILE-CONTROL.
003300     SELECT TRAINING ASSIGN TO TRAINING
003400                     ORGANIZATION IS LINE SEQUENTIAL
003500                     FILE STATUS IS FS-TRAINING.
003600     SELECT GROUP-FILE ASSIGN TO GROUPFIL
003700                     ORGANIZATION IS LINE SEQUENTIAL
003800                     FILE STATUS IS FS-GROUP.
003900     SELECT STUDENT  ASSIGN TO STUDENT
004000                     ORGANIZATION IS LINE SEQUENTIAL
004100                     FILE STATUS IS FS-STUDENT.
004200     SELECT ATTEND   ASSIGN TO ATTEND
004300                     ORGANIZATION IS LINE SEQUENTIAL
004400                     FILE STATUS IS FS-ATTEND.
004500     SELECT GRADEREP ASSIGN TO GRADEREP
004600                     ORGANIZATION IS LINE SEQUENTIAL
004700                     FILE STATUS IS FS-GRADEREP.
004800 DATA DIVISION.
004900 FILE SECTION.
005000 FD  TRAINING.
005100 01  TRN-RECORD.
005200     COPY EDTRN.
005300 FD  GROUP-FILE.
005400 01  GRP-RECORD.
005500     COPY EDGRP.
005600 FD  STUDENT.
005700 01  STU-RECORD.
005800     COPY EDSTU.
005900 FD  ATTEND.
006000 01  ATT-RECORD.
006100     COPY EDATT.
006200 FD  GRADEREP.
006300 01  REP-LINEA                    PIC X(100).
006400 WORKING-STORAGE SECTION.
006500******************************************************************
006600*                     VARIABLES FILE STATUS
006700******************************************************************
006800 01  WKS-FILE-STATUS.
006900     05 FS-TRAINING               PIC X(02) VALUE ZEROS.
007000     05 FS-GROUP                  PIC X(02) VALUE ZEROS.
007100     05 FS-STUDENT                PIC X(02) VALUE ZEROS.
007200     05 FS-ATTEND                 PIC X(02) VALUE ZEROS.
007300     05 FS-GRADEREP               PIC X(02) VALUE ZEROS.
007400******************************************************************
007500*                   CONFIGURACION DEL SUBSISTEMA
007600******************************************************************
007700 01  WKS-CFG.
007800     COPY EDCFG.
007900******************************************************************
008000*             PARAMETROS DE CORRIDA (TARJETA SYSIN)
008100******************************************************************
008200 01  WKS-PARM-CORRIDA.
008300     05 WKS-PARM-ENTRENAMIENTO-ID PIC 9(06).
008400     05 WKS-PARM-FECHA-REPORTE    PIC 9(08).
008500******************************************************************
008600*                TABLA DE ESTUDIANTES (BUSQUEDA BINARIA)
008700******************************************************************
008800 01  WKS-TABLA-ESTUDIANTES.
008900     05 WKS-STU-COUNT             COMP PIC 9(05) VALUE ZEROS.
009000     05 WKS-STU-ENTRY OCCURS 1 TO 5000 TIMES
009100                      DEPENDING ON WKS-STU-COUNT
009200                      ASCENDING KEY IS STU-ID
009300                      INDEXED BY WKS-STU-IDX.
009400        COPY EDSTU.
009450******************************************************************
009460*         AREA QUE GUARDA EL TRAINING Y GROUP LOCALIZADOS
009470******************************************************************
009480 01  WKS-TRN-GUARDADO.
009490     COPY EDTRN.
009500 01  WKS-GRP-GUARDADO.
009510     COPY EDGRP.
009520******************************************************************
009600*                     AREA DE TRABAJO GENERAL
009700******************************************************************
009800 01  WKS-SWITCHES.
009900     05 WKS-FIN-ARCHIVO           PIC X(01) VALUE 'N'.
010000        88 WKS-NO-HAY-MAS                 VALUE 'Y'.
010100     05 WKS-TRN-ENCONTRADO        PIC X(01) VALUE 'N'.
010200        88 WKS-SI-TRN-ENCONTRADO          VALUE 'Y'.
010300     05 WKS-GRP-ENCONTRADO        PIC X(01) VALUE 'N'.
010400        88 WKS-SI-GRP-ENCONTRADO          VALUE 'Y'.
010500 01  WKS-CAMPOS-DE-TRABAJO.
010600     05 WKS-MAX-HORAS             PIC S9(03)V99 VALUE ZEROS.
010700     05 WKS-GRP-IDX-ENCONTRADO    COMP PIC 9(05) VALUE ZEROS.
010710*                 WKS-ESTUDIANTES-MARCADOS SE DECLARA NIVEL 77    *
010720*                 (CAMPO SUELTO) PARA EL CONTADOR DE TRAILER.     *
010730 77  WKS-ESTUDIANTES-MARCADOS    COMP PIC 9(05) VALUE ZEROS.
010800 01  WKS-CONTADORES.
011000     05 WKS-TOTAL-HORAS           PIC S9(05)V99 VALUE ZEROS.
011100******************************************************************
011200*                 AREA DE ENCABEZADO DEL REPORTE (REDEFINES)
011300******************************************************************
011400 01  WKS-ENCABEZADO-1.
011500     05 FILLER                    PIC X(22) VALUE
011600          "TRAINING GRADE REPORT".
011700     05 FILLER                    PIC X(01) VALUE SPACES.
011800     05 FILLER                    PIC X(09) VALUE "TRAINING ".
011900     05 ENC1-ENTRENAMIENTO-ID     PIC 9(06).
012000     05 FILLER                    PIC X(01) VALUE SPACES.
012100     05 ENC1-FECHA-REPORTE        PIC 9(08).
012200     05 FILLER                    PIC X(53) VALUE SPACES.
012300 01  WKS-ENCABEZADO-1-R REDEFINES WKS-ENCABEZADO-1.
012400     05 FILLER                    PIC X(82).
012500     05 ENC1-FECHA-AA-R           PIC 9(04).
012600     05 ENC1-FECHA-MM-R           PIC 9(02).
012700     05 ENC1-FECHA-DD-R           PIC 9(02).
012800     05 FILLER                    PIC X(08).
012900 01  WKS-ENCABEZADO-2.
013000     05 FILLER                    PIC X(10) VALUE "STUDENT-ID".
013100     05 FILLER                    PIC X(01) VALUE SPACES.
013200     05 FILLER                    PIC X(30) VALUE "FULL NAME".
013300     05 FILLER                    PIC X(01) VALUE SPACES.
013400     05 FILLER                    PIC X(30) VALUE "EMAIL".
013500     05 FILLER                    PIC X(01) VALUE SPACES.
013600     05 FILLER                    PIC X(07) VALUE "MED GRP".
013700     05 FILLER                    PIC X(01) VALUE SPACES.
013800     05 FILLER                    PIC X(08) VALUE "HOURS".
013900     05 FILLER                    PIC X(11) VALUE SPACES.
014000 01  WKS-DETALLE.
014100     05 DET-STUDENT-ID            PIC Z(09)9.
014200     05 FILLER                    PIC X(01) VALUE SPACES.
014300     05 DET-FULL-NAME             PIC X(30).
014400     05 FILLER                    PIC X(01) VALUE SPACES.
014500     05 DET-EMAIL                 PIC X(30).
014600     05 FILLER                    PIC X(01) VALUE SPACES.
014700     05 DET-MED-GROUP             PIC Z9.
014800     05 FILLER                    PIC X(05) VALUE SPACES.
014900     05 FILLER                    PIC X(01) VALUE SPACES.
014910     05 DET-HOURS                 PIC Z,ZZ9.99.
015000     05 FILLER                    PIC X(11) VALUE SPACES.
015100 01  WKS-TRAILER.
015200     05 FILLER                    PIC X(17) VALUE "STUDENTS MARKED: ".
015300     05 TRL-ESTUDIANTES           PIC ZZZ9.
015400     05 FILLER                    PIC X(05) VALUE SPACES.
015500     05 FILLER                    PIC X(13) VALUE "TOTAL HOURS: ".
015600     05 TRL-TOTAL-HORAS           PIC Z,ZZ9.99.
015700     05 FILLER                    PIC X(53) VALUE SPACES.
015800 PROCEDURE DIVISION.
015900 100-MAIN SECTION.
016000     ACCEPT WKS-PARM-CORRIDA FROM SYSIN
016100     PERFORM 110-APERTURA-ARCHIVOS THRU 110-APERTURA-ARCHIVOS-E
016200     PERFORM 120-CARGA-TABLA-ESTUDIANTES
016300             THRU 120-CARGA-TABLA-ESTUDIANTES-E
016400     PERFORM 200-LOCALIZA-ENTRENAMIENTO
016500             THRU 200-LOCALIZA-ENTRENAMIENTO-E
016600     IF WKS-SI-TRN-ENCONTRADO AND WKS-SI-GRP-ENCONTRADO
016700        PERFORM 210-CALCULA-MAX-HORAS THRU 210-CALCULA-MAX-HORAS-E
016800        PERFORM 220-ESCRIBE-ENCABEZADOS
016900                THRU 220-ESCRIBE-ENCABEZADOS-E
017000        PERFORM 300-PROCESA-ATTENDANCE THRU 300-PROCESA-ATTENDANCE-E
017100        PERFORM 230-ESCRIBE-TRAILER THRU 230-ESCRIBE-TRAILER-E
017200     ELSE
017300        DISPLAY "ENTRENAMIENTO O GRUPO NO ENCONTRADO: "
017400                 WKS-PARM-ENTRENAMIENTO-ID UPON CONSOLE
017500     END-IF
017600     PERFORM 150-CIERRA-ARCHIVOS THRU 150-CIERRA-ARCHIVOS-E
017700     STOP RUN.
017800 100-MAIN-E.                     EXIT.
017900******************************************************************
018000*                   APERTURA DE ARCHIVOS DE TRABAJO
018100******************************************************************
018200 110-APERTURA-ARCHIVOS SECTION.
018300     OPEN INPUT  TRAINING
018400     OPEN INPUT  GROUP-FILE
018500     OPEN INPUT  STUDENT
018600     OPEN INPUT  ATTEND
018700     OPEN OUTPUT GRADEREP
018800     IF FS-TRAINING NOT = "00" OR FS-GROUP NOT = "00"
018900        OR FS-STUDENT NOT = "00" OR FS-ATTEND NOT = "00"
019000        OR FS-GRADEREP NOT = "00"
019100        DISPLAY "ERROR AL ABRIR ARCHIVOS DE EEDR3014" UPON CONSOLE
019200        MOVE 91 TO RETURN-CODE
019300        STOP RUN
019400     END-IF.
019500 110-APERTURA-ARCHIVOS-E.        EXIT.
019600******************************************************************
019700*     CARGA STUDENT EN MEMORIA (ORDENADO POR STU-ID, ASC.)
019800******************************************************************
019900 120-CARGA-TABLA-ESTUDIANTES SECTION.
020000     READ STUDENT AT END SET WKS-FIN-ARCHIVO TO TRUE
020100     END-READ
020200     PERFORM 125-ACUMULA-ESTUDIANTE THRU 125-ACUMULA-ESTUDIANTE-E
020210             UNTIL WKS-NO-HAY-MAS
020800     MOVE 'N' TO WKS-FIN-ARCHIVO.
020900 120-CARGA-TABLA-ESTUDIANTES-E.  EXIT.
020910 125-ACUMULA-ESTUDIANTE SECTION.
020920     ADD 1 TO WKS-STU-COUNT
020930     MOVE STU-RECORD TO WKS-STU-ENTRY(WKS-STU-COUNT)
020940     READ STUDENT AT END SET WKS-FIN-ARCHIVO TO TRUE
020950     END-READ.
020960 125-ACUMULA-ESTUDIANTE-E.       EXIT.
021000******************************************************************
021100*     LOCALIZA TRAINING Y SU GROUP POR ID RECIBIDO EN SYSIN
021200******************************************************************
021300 200-LOCALIZA-ENTRENAMIENTO SECTION.
021400     READ TRAINING AT END SET WKS-FIN-ARCHIVO TO TRUE
021500     END-READ
021600     PERFORM 205-BUSCA-UN-TRAINING THRU 205-BUSCA-UN-TRAINING-E
021610             UNTIL WKS-NO-HAY-MAS OR WKS-SI-TRN-ENCONTRADO
022500     MOVE 'N' TO WKS-FIN-ARCHIVO
022600     IF WKS-SI-TRN-ENCONTRADO
022700        READ GROUP-FILE AT END SET WKS-FIN-ARCHIVO TO TRUE
022800        END-READ
022900        PERFORM 206-BUSCA-UN-GRUPO THRU 206-BUSCA-UN-GRUPO-E
022910                UNTIL WKS-NO-HAY-MAS OR WKS-SI-GRP-ENCONTRADO
023800        MOVE 'N' TO WKS-FIN-ARCHIVO
023900     END-IF.
024000 200-LOCALIZA-ENTRENAMIENTO-E.   EXIT.
024010 205-BUSCA-UN-TRAINING SECTION.
024020     IF TRN-ID = WKS-PARM-ENTRENAMIENTO-ID
024030        SET WKS-SI-TRN-ENCONTRADO TO TRUE
024040        MOVE TRN-RECORD TO WKS-TRN-GUARDADO
024050     ELSE
024060        READ TRAINING AT END SET WKS-FIN-ARCHIVO TO TRUE
024070        END-READ
024080     END-IF.
024090 205-BUSCA-UN-TRAINING-E.        EXIT.
024100 206-BUSCA-UN-GRUPO SECTION.
024110     IF GRP-ID = TRN-GROUP-ID OF WKS-TRN-GUARDADO
024120        SET WKS-SI-GRP-ENCONTRADO TO TRUE
024130        MOVE GRP-RECORD TO WKS-GRP-GUARDADO
024140     ELSE
024150        READ GROUP-FILE AT END SET WKS-FIN-ARCHIVO TO TRUE
024160        END-READ
024170     END-IF.
024180 206-BUSCA-UN-GRUPO-E.           EXIT.
024190******************************************************************
024200*     HORAS MAXIMAS DEL ENTRENAMIENTO (PARA REFERENCIA DEL        *
024300*     DEPARTAMENTO, NO SE IMPRIME EN EL REPORTE)                  *
024400******************************************************************
024500 210-CALCULA-MAX-HORAS SECTION.
024600     CALL 'EEDR3010' USING WKS-TRN-GUARDADO, WKS-GRP-GUARDADO,
024610              WKS-CFG, WKS-MAX-HORAS.
024700 210-CALCULA-MAX-HORAS-E.        EXIT.
024800******************************************************************
024900*                   ESCRIBE LOS ENCABEZADOS DEL REPORTE
025000******************************************************************
025100 220-ESCRIBE-ENCABEZADOS SECTION.
025200     MOVE WKS-PARM-ENTRENAMIENTO-ID TO ENC1-ENTRENAMIENTO-ID
025300     MOVE WKS-PARM-FECHA-REPORTE    TO ENC1-FECHA-REPORTE
025400     MOVE WKS-ENCABEZADO-1 TO REP-LINEA
025500     WRITE REP-LINEA
025600     MOVE WKS-ENCABEZADO-2 TO REP-LINEA
025700     WRITE REP-LINEA.
025800 220-ESCRIBE-ENCABEZADOS-E.      EXIT.
025900******************************************************************
026000*     RECORRE ATTENDANCE FILTRANDO EL ENTRENAMIENTO PEDIDO Y      *
026100*     ESCRIBE UNA LINEA DE DETALLE POR CADA MARCA ENCONTRADA.     *
026200*     SE ASUME QUE EL ARCHIVO VIENE EN ORDEN DE ID DE ESTUDIANTE. *
026300******************************************************************
026400 300-PROCESA-ATTENDANCE SECTION.
026500     READ ATTEND AT END SET WKS-FIN-ARCHIVO TO TRUE
026600     END-READ
026700     PERFORM 305-ACUMULA-ATTENDANCE THRU 305-ACUMULA-ATTENDANCE-E
026710             UNTIL WKS-NO-HAY-MAS
027400     MOVE 'N' TO WKS-FIN-ARCHIVO.
027500 300-PROCESA-ATTENDANCE-E.       EXIT.
027510 305-ACUMULA-ATTENDANCE SECTION.
027520     IF ATT-TRAINING-ID = WKS-PARM-ENTRENAMIENTO-ID
027530        PERFORM 310-ESCRIBE-DETALLE THRU 310-ESCRIBE-DETALLE-E
027540     END-IF
027550     READ ATTEND AT END SET WKS-FIN-ARCHIVO TO TRUE
027560     END-READ.
027570 305-ACUMULA-ATTENDANCE-E.       EXIT.
027600 310-ESCRIBE-DETALLE SECTION.
027700     SEARCH ALL WKS-STU-ENTRY
027800        AT END
027900           DISPLAY "ESTUDIANTE MARCADO NO ENCONTRADO EN MAESTRO: "
028000                    ATT-STUDENT-ID UPON CONSOLE
028100        WHEN STU-ID OF WKS-STU-ENTRY(WKS-STU-IDX) = ATT-STUDENT-ID
028200           MOVE ATT-STUDENT-ID TO DET-STUDENT-ID
028300           MOVE STU-FULL-NAME OF WKS-STU-ENTRY(WKS-STU-IDX)
028400                TO DET-FULL-NAME
028500           MOVE STU-EMAIL OF WKS-STU-ENTRY(WKS-STU-IDX)
028600                TO DET-EMAIL
028700           MOVE STU-MED-GROUP OF WKS-STU-ENTRY(WKS-STU-IDX)
028800                TO DET-MED-GROUP
028900           MOVE ATT-HOURS TO DET-HOURS
029000           MOVE WKS-DETALLE TO REP-LINEA
029100           WRITE REP-LINEA
029200           ADD 1 TO WKS-ESTUDIANTES-MARCADOS
029300           ADD ATT-HOURS TO WKS-TOTAL-HORAS
029400     END-SEARCH.
029500 310-ESCRIBE-DETALLE-E.          EXIT.
029600******************************************************************
029700*                   ESCRIBE EL TRAILER DE TOTALES
029800******************************************************************
029900 230-ESCRIBE-TRAILER SECTION.
030000     MOVE WKS-ESTUDIANTES-MARCADOS TO TRL-ESTUDIANTES
030100     MOVE WKS-TOTAL-HORAS          TO TRL-TOTAL-HORAS
030200     MOVE WKS-TRAILER TO REP-LINEA
030300     WRITE REP-LINEA.
030400 230-ESCRIBE-TRAILER-E.          EXIT.
030500******************************************************************
030600*                     CIERRE DE ARCHIVOS DE TRABAJO
030700******************************************************************
030800 150-CIERRA-ARCHIVOS SECTION.
030900     CLOSE TRAINING
031000     CLOSE GROUP-FILE
031100     CLOSE STUDENT
031200     CLOSE ATTEND
031300     CLOSE GRADEREP.
031400 150-CIERRA-ARCHIVOS-E.          EXIT.
