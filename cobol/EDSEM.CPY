000100******************************************************************
000200*  COPY        : EDSEM                                           *
000300*  APLICACION  : EDUCACION - DEPORTES                            *
000400*  DESCRIPCION : LAYOUT DEL MAESTRO DE SEMESTRES (ARCHIVO        *
000500*              : SEMESTER). DEFINE EL RANGO DE FECHAS DE CADA    *
000600*              : SEMESTRE -- EEDR3017 LO USA PARA RESOLVER CUAL  *
000700*              : ES EL SEMESTRE VIGENTE EN UNA FECHA DADA.       *
000800*  FECHA       PROGRAMADOR   TICKET      DESCRIPCION             *
000900*  16/03/1987  EEDR          EEDR3010    CREACION INICIAL        *
001000******************************************************************
001100    10 SEM-ID                       PIC 9(06).
001200    10 SEM-NAME                     PIC X(10).
001300    10 SEM-START                    PIC 9(08).
001400    10 SEM-START-R REDEFINES SEM-START.
001500       15 SEM-START-AA              PIC 9(04).
001600       15 SEM-START-MM              PIC 9(02).
001700       15 SEM-START-DD              PIC 9(02).
001800    10 SEM-END                      PIC 9(08).
001900    10 SEM-END-R REDEFINES SEM-END.
002000       15 SEM-END-AA                PIC 9(04).
002100       15 SEM-END-MM                PIC 9(02).
002200       15 SEM-END-DD                PIC 9(02).
