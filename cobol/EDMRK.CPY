000100******************************************************************
000200*  COPY        : EDMRK                                           *
000300*  APLICACION  : EDUCACION - DEPORTES                            *
000400*  DESCRIPCION : LAYOUT DEL ARCHIVO MARK-REQUEST (SOLICITUDES DE *
000500*              : MARCADO DE HORAS PENDIENTES DE VALIDAR PARA UN  *
000600*              : ENTRENAMIENTO). LAS HORAS PUEDEN VENIR NEGATIVAS*
000700*              : -- ESO ES PRECISAMENTE LO QUE EEDR3012 DEBE     *
000800*              : DETECTAR Y RECHAZAR.                            *
000900*  FECHA       PROGRAMADOR   TICKET      DESCRIPCION             *
001000*  16/03/1987  EEDR          EEDR3012    CREACION INICIAL        *
001100******************************************************************
001200    10 MRK-TRAINING-ID              PIC 9(06).
001300    10 MRK-STUDENT-ID               PIC 9(06).
001400    10 MRK-HOURS                    PIC S9(03)V99 SIGN TRAILING.
001500*                 RESERVADO PARA USO FUTURO (EXPANSION DEL DEPTO.)
001600    10 FILLER                       PIC X(01).
