000100******************************************************************
000200* FECHA       : 16/03/1987                                       *
000300* PROGRAMADOR : ERICK DANIEL RAMIREZ DIVAS (EEDR)                *
000400* APLICACION  : EDUCACION - DEPORTES                             *
000500* PROGRAMA    : EEDR3015, EXTRACTOR DE HORARIO DEPORTIVO          *
000600* TIPO        : BATCH                                            *
000700* DESCRIPCION : PARA UN DEPORTE Y UN ESTUDIANTE, LISTA LOS         *
000800*             : HORARIOS SEMANALES DE LOS GRUPOS DE ESE DEPORTE   *
000900*             : EN LOS QUE EL ESTUDIANTE ESTA PERMITIDO POR SU     *
001000*             : GRUPO MEDICO, CON CUPO ACTUAL Y CAPACIDAD.         *
001100* ARCHIVOS    : GROUP=C, SCHEDULE=C, ENROLL=C, STUDENT=C,         *
001200*             : RUN-LOG=A                                        *
001300* ACCION (ES) : C=CONSULTAR, A=ACTUALIZA (AGREGA)                *
001400* PROGRAMA(S) : NO APLICA                                        *
001500* CANAL       : BATCH                                            *
001600* INSTALADO   : 16/03/1987                                       *
001700* BPM/RATIONAL: 361147                                           *
001800* NOMBRE      : SUBSISTEMA HORAS DEPORTIVAS                      *
001900******************************************************************
002000*                   REGISTRO DE CAMBIOS DEL PROGRAMA
002100******************************************************************
002200* 16/03/1987 EEDR 361147  CREACION INICIAL. UN SENTINEL DE        *
002210*                         999999 EN EL DEPORTE SOLICITADO         *
002220*                         SIGNIFICA "TODOS LOS DEPORTES".          *
002230* 02/11/1987 JM   361165  SE CORRIGE LA CONVERSION DE DIA DE LA   *
002240*                         SEMANA: FALTABA EL MODULO 7 CUANDO       *
002250*                         SCH-WEEKDAY ERA 6 (DOMINGO).             *
002260* 20/06/1989 EEDR 361180  SE AGREGA LA TABLA DE CARGA ACTUAL POR  *
002270*                         GRUPO PARA NO RECORRER ENROLL POR CADA  *
002280*                         RENGLON DE HORARIO.                      *
002290* 09/01/1991 RFA  361205  SE CAMBIA LA SELECCION DE GRUPOS A       *
002300*                         BUSQUEDA BINARIA SOBRE EL MAESTRO DE     *
002310*                         GRUPOS.                                  *
002320* 30/08/1993 EEDR 361235  SE DOCUMENTA LA REGLA DEL SENTINEL DE    *
002330*                         DEPORTE EN EL BLOQUE DE ENCABEZADO.      *
002340* 04/12/1995 JM   361260  SE AGREGA CONTROL DE ARCHIVOS VACIOS.    *
002350* 14/09/1998 EEDR 361306  REVISION POR CAMBIO DE MILENIO (Y2K).    *
002360*                         SIN IMPACTO: EL PROGRAMA NO MANEJA       *
002370*                         FECHAS DE CALENDARIO.                    *
002380* 22/02/1999 RFA  361314  SE AGREGA BITACORA DE SEGUIMIENTO AL     *
002390*                         CAMBIO DE MILENIO EN LA DESCRIPCION.     *
002400* 18/07/2003 JM   361377  SE ACTUALIZA EL BLOQUE DE ENCABEZADO AL  *
002410*                         NUEVO FORMATO CORPORATIVO.               *
002412* 11/03/2006 RFA  361402  SE DOCUMENTA EN CADA PARRAFO EN LOOP LA  *
002414*                         TABLA QUE CARGA Y PARA QUE REGLA SIRVE.  *
002416* 27/01/2009 EEDR 361423  SE AGREGA CAMPO SUELTO (NIVEL 77) PARA   *
002418*                         EL CONTADOR DE RENGLONES EMITIDOS.       *
002420******************************************************************
002430 IDENTIFICATION DIVISION.
002440 PROGRAM-ID.                     EEDR3015.
002450 AUTHOR.                         ERICK DANIEL RAMIREZ DIVAS.
002460 INSTALLATION.                   EDUCACION - DEPORTES.
002470 DATE-WRITTEN.                   16/03/1987.
002480 DATE-COMPILED.                  18/07/2003.
002490 SECURITY.                       USO INTERNO - SOLO PERSONAL DE
002500                                 DESARROLLO EDUCACION.
002600 ENVIRONMENT DIVISION.
002700 CONFIGURATION SECTION.
002800 SPECIAL-NAMES.
002900     C01 IS TOP-OF-FORM.
003000 INPUT-OUTPUT SECTION.
003100 FILE-CONTROL.
003200     SELECT GROUP-FILE ASSIGN TO GROUPFIL
003300                     ORGANIZATION IS LINE SEQUENTIAL
003400                     FILE STATUS IS FS-GROUP.
003500     SELECT SCHEDULE ASSIGN TO SCHEDULE
003600                     ORGANIZATION IS LINE SEQUENTIAL
003700                     FILE STATUS IS FS-SCHEDULE.
003800     SELECT ENROLL   ASSIGN TO ENROLL
003900                     ORGANIZATION IS LINE SEQUENTIAL
004000                     FILE STATUS IS FS-ENROLL.
004100     SELECT STUDENT  ASSIGN TO STUDENT
004200                     ORGANIZATION IS LINE SEQUENTIAL
004300                     FILE STATUS IS FS-STUDENT.
004400     SELECT RUNLOG   ASSIGN TO RUNLOG
004500                     ORGANIZATION IS LINE SEQUENTIAL
004600                     FILE STATUS IS FS-RUNLOG.
004700 DATA DIVISION.
004800 FILE SECTION.
004900 FD  GROUP-FILE.
005000 01  GRP-RECORD.
005100     COPY EDGRP.
005200 FD  SCHEDULE.
005300 01  SCH-RECORD.
005400     COPY EDSCH.
005500 FD  ENROLL.
005600 01  ENR-RECORD.
005700     COPY EDENR.
005800 FD  STUDENT.
005900 01  STU-RECORD.
006000     COPY EDSTU.
006100 FD  RUNLOG.
006200 01  LOG-LINEA                    PIC X(100).
006300 WORKING-STORAGE SECTION.
006400******************************************************************
006500*                     VARIABLES FILE STATUS
006600******************************************************************
006700 01  WKS-FILE-STATUS.
006800     05 FS-GROUP                  PIC X(02) VALUE ZEROS.
006900     05 FS-SCHEDULE               PIC X(02) VALUE ZEROS.
007000     05 FS-ENROLL                 PIC X(02) VALUE ZEROS.
007100     05 FS-STUDENT                PIC X(02) VALUE ZEROS.
007200     05 FS-RUNLOG                 PIC X(02) VALUE ZEROS.
007300******************************************************************
007400*             PARAMETROS DE CORRIDA (TARJETA SYSIN)
007500******************************************************************
007600 01  WKS-PARM-CORRIDA.
007700     05 WKS-PARM-DEPORTE-ID       PIC 9(06).
007800        88 WKS-TODOS-LOS-DEPORTES         VALUE 999999.
007900     05 WKS-PARM-ESTUDIANTE-ID    PIC 9(06).
007910 01  WKS-PARM-CORRIDA-R REDEFINES WKS-PARM-CORRIDA.
007920     05 WKS-PARM-TARJETA          PIC X(12).
008000******************************************************************
008100*                TABLA DE GRUPOS (BUSQUEDA BINARIA)
008200******************************************************************
008300 01  WKS-TABLA-GRUPOS.
008400     05 WKS-GRP-COUNT             COMP PIC 9(05) VALUE ZEROS.
008500     05 WKS-GRP-ENTRY OCCURS 1 TO 5000 TIMES
008600                      DEPENDING ON WKS-GRP-COUNT
008700                      ASCENDING KEY IS GRP-ID
008800                      INDEXED BY WKS-GRP-IDX.
008900        COPY EDGRP.
009000        10 WKS-GRP-SELECCIONADO-F PIC X(01) VALUE 'N'.
009010           88 WKS-GRP-SELECCIONADO        VALUE 'S'.
009100******************************************************************
009200*     TABLA DE CARGA ACTUAL POR GRUPO (POSICION = INDICE DEL      *
009300*     GRUPO EN WKS-TABLA-GRUPOS, SE LLENA AL RECORRER ENROLL)     *
009400******************************************************************
009500 01  WKS-TABLA-CARGA.
009600     05 WKS-CARGA-ENTRY OCCURS 5000 TIMES
009700                        INDEXED BY WKS-CARGA-IDX.
009800        10 WKS-CARGA-ACTUAL       COMP PIC 9(05) VALUE ZEROS.
010000 01  WKS-ESTUDIANTE-LOCALIZADO.
010100     COPY EDSTU.
010200 01  WKS-SWITCHES.
010300     05 WKS-FIN-ARCHIVO           PIC X(01) VALUE 'N'.
010400        88 WKS-NO-HAY-MAS                 VALUE 'Y'.
010500     05 WKS-ESTUDIANTE-ENCONTRADO PIC X(01) VALUE 'N'.
010600        88 WKS-SI-ESTUDIANTE-ENCONTRADO   VALUE 'Y'.
010700 01  WKS-CAMPOS-DE-TRABAJO.
010800     05 WKS-BIT-MEDICO            PIC X(01) VALUE SPACES.
010900     05 WKS-DIA-CALENDARIO        COMP PIC 9(01) VALUE ZEROS.
010910*                 WKS-RENGLONES-EMITIDOS SE DECLARA NIVEL 77      *
010920*                 (CAMPO SUELTO), CONTADOR DE LINEAS DEL HORARIO. *
010930 77  WKS-RENGLONES-EMITIDOS      COMP PIC 9(05) VALUE ZEROS.
011000 01  WKS-CONTADORES.
011100     05 WKS-GRUPOS-SELECCIONADOS  COMP PIC 9(05) VALUE ZEROS.
011300 PROCEDURE DIVISION.
011316******************************************************************
011333*CONTROL PRINCIPAL DE LA EXTRACCION U5: LOCALIZA AL              *
011350*ESTUDIANTE, ARMA LAS TABLAS DE GRUPO Y CARGA, Y RECORRE         *
011366*SCHEDULE EMITIENDO UN RENGLON POR HORARIO SELECCIONADO.         *
011383******************************************************************
011400 100-MAIN SECTION.
011500     ACCEPT WKS-PARM-CORRIDA FROM SYSIN
011600     PERFORM 110-APERTURA-ARCHIVOS THRU 110-APERTURA-ARCHIVOS-E
011700     PERFORM 120-LOCALIZA-ESTUDIANTE
011800             THRU 120-LOCALIZA-ESTUDIANTE-E
011900     IF WKS-SI-ESTUDIANTE-ENCONTRADO
012000        PERFORM 130-CARGA-TABLA-GRUPOS
012100                THRU 130-CARGA-TABLA-GRUPOS-E
012200        PERFORM 140-CARGA-TABLA-CARGA THRU 140-CARGA-TABLA-CARGA-E
012300        PERFORM 300-PROCESA-SCHEDULE THRU 300-PROCESA-SCHEDULE-E
012400     ELSE
012500        MOVE SPACES TO LOG-LINEA
012600        STRING "STUDENT NOT FOUND " DELIMITED BY SIZE
012700               WKS-PARM-ESTUDIANTE-ID DELIMITED BY SIZE
012800               INTO LOG-LINEA
012900        WRITE LOG-LINEA
013000     END-IF
013100     PERFORM 150-CIERRA-ARCHIVOS THRU 150-CIERRA-ARCHIVOS-E
013200     STOP RUN.
013300 100-MAIN-E.                     EXIT.
013400******************************************************************
013500*                   APERTURA DE ARCHIVOS DE TRABAJO
013600******************************************************************
013700 110-APERTURA-ARCHIVOS SECTION.
013800     OPEN INPUT  GROUP-FILE
013900     OPEN INPUT  SCHEDULE
014000     OPEN INPUT  ENROLL
014100     OPEN INPUT  STUDENT
014200     OPEN OUTPUT RUNLOG
014300     IF FS-GROUP NOT = "00" OR FS-SCHEDULE NOT = "00"
014400        OR FS-ENROLL NOT = "00" OR FS-STUDENT NOT = "00"
014500        OR FS-RUNLOG NOT = "00"
014600        DISPLAY "ERROR AL ABRIR ARCHIVOS DE EEDR3015" UPON CONSOLE
014700        MOVE 91 TO RETURN-CODE
014800        STOP RUN
014900     END-IF.
015000 110-APERTURA-ARCHIVOS-E.        EXIT.
015100******************************************************************
015200*     LOCALIZA EL ESTUDIANTE SOLICITADO EN EL MAESTRO             *
015300******************************************************************
015400 120-LOCALIZA-ESTUDIANTE SECTION.
015500     READ STUDENT AT END SET WKS-FIN-ARCHIVO TO TRUE
015600     END-READ
015700     PERFORM 125-BUSCA-UN-ESTUDIANTE THRU 125-BUSCA-UN-ESTUDIANTE-E
015710             UNTIL WKS-NO-HAY-MAS OR WKS-SI-ESTUDIANTE-ENCONTRADO
016600     MOVE 'N' TO WKS-FIN-ARCHIVO.
016700 120-LOCALIZA-ESTUDIANTE-E.      EXIT.
016701******************************************************************
016703*PARRAFO EN LOOP: COMPARA CADA STUDENT CONTRA EL ID              *
016705*RECIBIDO POR PARAMETRO HASTA ENCONTRARLO O AGOTAR EL            *
016706*ARCHIVO.                                                        *
016708******************************************************************
016710 125-BUSCA-UN-ESTUDIANTE SECTION.
016720     IF STU-ID = WKS-PARM-ESTUDIANTE-ID
016730        SET WKS-SI-ESTUDIANTE-ENCONTRADO TO TRUE
016740        MOVE STU-RECORD TO WKS-ESTUDIANTE-LOCALIZADO
016750     ELSE
016760        READ STUDENT AT END SET WKS-FIN-ARCHIVO TO TRUE
016770        END-READ
016780     END-IF.
016790 125-BUSCA-UN-ESTUDIANTE-E.      EXIT.
016800******************************************************************
016900*     CARGA GROUP EN MEMORIA, MARCANDO LOS SELECCIONADOS:         *
017000*     DEPORTE SOLICITADO (O SENTINEL) Y GRUPO MEDICO PERMITIDO.   *
017100******************************************************************
017200 130-CARGA-TABLA-GRUPOS SECTION.
017300     READ GROUP-FILE AT END SET WKS-FIN-ARCHIVO TO TRUE
017400     END-READ
017500     PERFORM 135-ACUMULA-GRUPO THRU 135-ACUMULA-GRUPO-E
017510             UNTIL WKS-NO-HAY-MAS
019200     MOVE 'N' TO WKS-FIN-ARCHIVO.
019300 130-CARGA-TABLA-GRUPOS-E.       EXIT.
019301******************************************************************
019303*PARRAFO EN LOOP: UN GRUPO QUEDA SELECCIONADO SI SU              *
019305*DEPORTE COINCIDE CON EL PEDIDO (O NO SE PIDIO FILTRO) Y         *
019306*EL GRUPO MEDICO DEL ESTUDIANTE ESTA PERMITIDO EN EL.            *
019308******************************************************************
019310 135-ACUMULA-GRUPO SECTION.
019320     ADD 1 TO WKS-GRP-COUNT
019330     MOVE GRP-RECORD TO WKS-GRP-ENTRY(WKS-GRP-COUNT)
019340     MOVE 'N' TO WKS-GRP-SELECCIONADO-F(WKS-GRP-COUNT)
019350     MOVE GRP-ALLOWED-MED-FLAG OF WKS-GRP-ENTRY(WKS-GRP-COUNT)
019360          (STU-MED-GROUP OF WKS-ESTUDIANTE-LOCALIZADO + 1)
019370          TO WKS-BIT-MEDICO
019380     IF (WKS-TODOS-LOS-DEPORTES
019390           OR GRP-SPORT-ID OF WKS-GRP-ENTRY(WKS-GRP-COUNT)
019400              = WKS-PARM-DEPORTE-ID)
019410        AND WKS-BIT-MEDICO = 'Y'
019420        SET WKS-GRP-SELECCIONADO(WKS-GRP-COUNT) TO TRUE
019430        ADD 1 TO WKS-GRUPOS-SELECCIONADOS
019440     END-IF
019450     READ GROUP-FILE AT END SET WKS-FIN-ARCHIVO TO TRUE
019460     END-READ.
019470 135-ACUMULA-GRUPO-E.            EXIT.
019480******************************************************************
019500*     RECORRE ENROLL UNA SOLA VEZ PARA OBTENER LA CARGA ACTUAL    *
019600*     DE CADA GRUPO DE LA TABLA EN MEMORIA.                       *
019700******************************************************************
019800 140-CARGA-TABLA-CARGA SECTION.
019900     READ ENROLL AT END SET WKS-FIN-ARCHIVO TO TRUE
020000     END-READ
020100     PERFORM 145-ACUMULA-CARGA THRU 145-ACUMULA-CARGA-E
020110             UNTIL WKS-NO-HAY-MAS
021100     MOVE 'N' TO WKS-FIN-ARCHIVO.
021200 140-CARGA-TABLA-CARGA-E.        EXIT.
021202******************************************************************
021204*PARRAFO EN LOOP: POR CADA ENROLL YA POSTEADO, UBICA SU          *
021206*GRUPO EN LA TABLA (SEARCH ALL) Y SUMA UNO A SU CARGA.           *
021208******************************************************************
021210 145-ACUMULA-CARGA SECTION.
021220     SEARCH ALL WKS-GRP-ENTRY
021230        AT END CONTINUE
021240        WHEN GRP-ID OF WKS-GRP-ENTRY(WKS-GRP-IDX)
021250             = ENR-GROUP-ID
021260           ADD 1 TO WKS-CARGA-ACTUAL(WKS-GRP-IDX)
021270     END-SEARCH
021280     READ ENROLL AT END SET WKS-FIN-ARCHIVO TO TRUE
021290     END-READ.
021295 145-ACUMULA-CARGA-E.            EXIT.
021300******************************************************************
021400*     RECORRE SCHEDULE UNA VEZ, EMITIENDO UN RENGLON POR CADA     *
021500*     HORARIO CUYO GRUPO QUEDO SELECCIONADO EN LA TABLA.          *
021600******************************************************************
021700 300-PROCESA-SCHEDULE SECTION.
021800     READ SCHEDULE AT END SET WKS-FIN-ARCHIVO TO TRUE
021900     END-READ
022000     PERFORM 305-ACUMULA-SCHEDULE THRU 305-ACUMULA-SCHEDULE-E
022010             UNTIL WKS-NO-HAY-MAS
023300     MOVE 'N' TO WKS-FIN-ARCHIVO.
023400 300-PROCESA-SCHEDULE-E.         EXIT.
023402******************************************************************
023404*PARRAFO EN LOOP: POR CADA SCHEDULE, SI SU GRUPO QUEDO           *
023406*SELECCIONADO SE EMITE EL RENGLON DEL HORARIO.                   *
023408******************************************************************
023410 305-ACUMULA-SCHEDULE SECTION.
023420     SEARCH ALL WKS-GRP-ENTRY
023430        AT END CONTINUE
023440        WHEN GRP-ID OF WKS-GRP-ENTRY(WKS-GRP-IDX)
023450             = SCH-GROUP-ID
023460           IF WKS-GRP-SELECCIONADO(WKS-GRP-IDX)
023470              PERFORM 310-ESCRIBE-RENGLON
023480                      THRU 310-ESCRIBE-RENGLON-E
023490           END-IF
023500     END-SEARCH
023510     READ SCHEDULE AT END SET WKS-FIN-ARCHIVO TO TRUE
023520     END-READ.
023530 305-ACUMULA-SCHEDULE-E.         EXIT.
023540******************************************************************
023600*     CONVIERTE DIA INTERNO (LUNES=0) A DIA CALENDARIO            *
023700*     (DOMINGO=0): CAL-WD = (SCH-WEEKDAY + 1) MODULO 7            *
023800******************************************************************
023900 310-ESCRIBE-RENGLON SECTION.
024000     DIVIDE SCH-WEEKDAY + 1 BY 7 GIVING WKS-DIA-CALENDARIO
024100              REMAINDER WKS-DIA-CALENDARIO
024200     MOVE SPACES TO LOG-LINEA
024300     STRING GRP-ID OF WKS-GRP-ENTRY(WKS-GRP-IDX) DELIMITED BY SIZE
024400            " " DELIMITED BY SIZE
024500            GRP-NAME OF WKS-GRP-ENTRY(WKS-GRP-IDX)
024600              DELIMITED BY SIZE
024700            " WD=" DELIMITED BY SIZE
024800            WKS-DIA-CALENDARIO DELIMITED BY SIZE
024900            " " DELIMITED BY SIZE
025000            SCH-START-TIME DELIMITED BY SIZE
025100            "-" DELIMITED BY SIZE
025200            SCH-END-TIME DELIMITED BY SIZE
025300            " " DELIMITED BY SIZE
025400            SCH-CLASS-NAME DELIMITED BY SIZE
025500            " LOAD=" DELIMITED BY SIZE
025600            WKS-CARGA-ACTUAL(WKS-GRP-IDX) DELIMITED BY SIZE
025700            "/" DELIMITED BY SIZE
025800            GRP-CAPACITY OF WKS-GRP-ENTRY(WKS-GRP-IDX)
025900              DELIMITED BY SIZE
026000            INTO LOG-LINEA
026100     WRITE LOG-LINEA
026200     ADD 1 TO WKS-RENGLONES-EMITIDOS.
026300 310-ESCRIBE-RENGLON-E.          EXIT.
026400******************************************************************
026500*                     CIERRE DE ARCHIVOS DE TRABAJO
026600******************************************************************
026700 150-CIERRA-ARCHIVOS SECTION.
026800     CLOSE GROUP-FILE
026900     CLOSE SCHEDULE
027000     CLOSE ENROLL
027100     CLOSE STUDENT
027200     CLOSE RUNLOG.
027300 150-CIERRA-ARCHIVOS-E.          EXIT.
