000100******************************************************************
000200*  COPY        : EDCFG                                           *
000300*  APLICACION  : EDUCACION - DEPORTES                            *
000400*  DESCRIPCION : PARAMETROS DE CONFIGURACION DEL SUBSISTEMA DE   *
000500*              : HORAS DEPORTIVAS. SE ANCLA EN WORKING-STORAGE Y *
000600*              : SE USA COMO SI FUERA EL REGISTRO DE UN ARCHIVO  *
000700*              : DE PARAMETROS (UNA SOLA TARJETA POR CORRIDA).   *
000800*  FECHA       PROGRAMADOR   TICKET      DESCRIPCION             *
000900*  16/03/1987  EEDR          EEDR3010    CREACION INICIAL        *
001000******************************************************************
001100    10 CFG-EDITABLE-DAYS            PIC 9(03) VALUE 014.
001200    10 CFG-ACAD-PERCENTAGE          PIC 9V99  VALUE 0.25.
001300    10 CFG-ACAD-MAX-HOURS           PIC 9(02) VALUE 04.
001400*                 RESERVADO PARA USO FUTURO (EXPANSION DEL DEPTO.)
001500    10 FILLER                       PIC X(05) VALUE SPACES.
