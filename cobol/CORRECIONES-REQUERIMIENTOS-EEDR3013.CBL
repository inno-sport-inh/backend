000100******************************************************************
000200* FECHA       : 16/03/1987                                       *
000300* PROGRAMADOR : ERICK DANIEL RAMIREZ DIVAS (EEDR)                *
000400* APLICACION  : EDUCACION - DEPORTES                             *
000500* PROGRAMA    : EEDR3013, MOTOR DE VALIDACION DE MATRICULAS      *
000600* TIPO        : BATCH                                            *
000700* DESCRIPCION : LEE SOLICITUDES DE MATRICULA (ENROLL-REQUEST) Y  *
000800*             : LAS PASA POR LA CADENA DE REGLAS DEL DEPARTAMENTO*
000900*             : (DEPORTE, DOBLE MATRICULA, UN GRUPO POR SEMESTRE,*
001000*             : SEMESTRE VIGENTE, PERMISO MEDICO, CUPO). LA      *
001100*             : PRIMERA REGLA QUE FALLA DETIENE LA SOLICITUD.    *
001200* ARCHIVOS    : ENROLL-REQUEST=C, STUDENT=C, GROUP=C, SEMESTER=C,*
001300*             : ENROLL=A, RUN-LOG=A                              *
001400* ACCION (ES) : C=CONSULTAR, A=ACTUALIZA (AGREGA)                *
001500* PROGRAMA(S) : NO APLICA                                        *
001600* CANAL       : BATCH                                            *
001700* INSTALADO   : 16/03/1987                                       *
001800* BPM/RATIONAL: 361145                                           *
001900* NOMBRE      : SUBSISTEMA HORAS DEPORTIVAS                      *
002000******************************************************************
002100*                   REGISTRO DE CAMBIOS DEL PROGRAMA
002200******************************************************************
002300* 16/03/1987 EEDR 361145  CREACION INICIAL. ORDEN DE REGLAS:      *
002310*                         GRUPO EXISTE, DEPORTE, DOBLE MATRICULA, *
002320*                         UN GRUPO POR SEMESTRE, SEMESTRE, MEDICO,*
002330*                         CUPO.                                   *
002340* 02/11/1987 JM   361163  SE CORRIGE EL ORDEN: LA VALIDACION DE   *
002350*                         SEMESTRE DEBE IR ANTES QUE LA MEDICA,    *
002360*                         NO DESPUES.                             *
002370* 20/06/1989 EEDR 361178  SE AGREGA TABLA DE MATRICULAS EN        *
002380*                         MEMORIA PARA QUE LAS ACEPTADAS DENTRO   *
002390*                         DE LA MISMA CORRIDA CUENTEN PARA CUPO Y *
002400*                         DOBLE MATRICULA DE SOLICITUDES          *
002410*                         POSTERIORES.                            *
002420* 09/01/1991 RFA  361203  SE AGREGAN CONTADORES DE CONTROL POR    *
002430*                         CODIGO DE ERROR PARA LA BITACORA.       *
002440* 30/08/1993 EEDR 361233  SE CAMBIA LA BUSQUEDA DE ESTUDIANTE Y   *
002450*                         GRUPO A BUSQUEDA BINARIA (SEARCH ALL)   *
002460*                         POR EL VOLUMEN DE MATRICULA DE CADA     *
002470*                         SEMESTRE.                               *
002480* 04/12/1995 JM   361258  SE DOCUMENTA QUE EL SEMESTRE VIGENTE SE *
002490*                         RESUELVE POR COMPARACION NUMERICA       *
002500*                         DIRECTA DE AAAAMMDD, NO POR JULIANO.    *
002510* 14/09/1998 EEDR 361304  REVISION POR CAMBIO DE MILENIO (Y2K).   *
002520*                         SIN IMPACTO: LAS FECHAS DE SEMESTRE YA  *
002530*                         SON DE ANIO DE CUATRO DIGITOS.          *
002540* 22/02/1999 RFA  361312  SE AGREGA BITACORA DE SEGUIMIENTO AL    *
002550*                         CAMBIO DE MILENIO EN LA DESCRIPCION.    *
002560* 18/07/2003 JM   361375  SE ACTUALIZA EL BLOQUE DE ENCABEZADO AL *
002570*                         NUEVO FORMATO CORPORATIVO.              *
002572* 11/03/2006 RFA  361400  SE DOCUMENTAN LAS REGLAS 1 A 8 EN EL     *
002574*                         PARRAFO QUE LAS EJECUTA, A PEDIDO DE     *
002576*                         AUDITORIA INTERNA.                      *
002578* 27/01/2009 EEDR 361421  SE AGREGA CAMPO SUELTO (NIVEL 77) PARA   *
002579*                         EL CONTADOR DE REGISTROS LEIDOS.         *
002580******************************************************************
002590 IDENTIFICATION DIVISION.
002600 PROGRAM-ID.                     EEDR3013.
002700 AUTHOR.                         ERICK DANIEL RAMIREZ DIVAS.
002800 INSTALLATION.                   EDUCACION - DEPORTES.
002900 DATE-WRITTEN.                   16/03/1987.
003000 DATE-COMPILED.                  18/07/2003.
003100 SECURITY.                       USO INTERNO - SOLO PERSONAL DE
003200                                 DESARROLLO EDUCACION.
003300 ENVIRONMENT DIVISION.
003400 CONFIGURATION SECTION.
003500 SPECIAL-NAMES.
003600     C01 IS TOP-OF-FORM.
003700 INPUT-OUTPUT SECTION.
003800 FILE-CONTROL.
003900     SELECT ENROLREQ ASSIGN TO ENROLREQ
004000                     ORGANIZATION IS LINE SEQUENTIAL
004100                     FILE STATUS IS FS-ENROLREQ.
004200     SELECT STUDENT  ASSIGN TO STUDENT
004300                     ORGANIZATION IS LINE SEQUENTIAL
004400                     FILE STATUS IS FS-STUDENT.
004500     SELECT GROUP-FILE ASSIGN TO GROUPFIL
004600                     ORGANIZATION IS LINE SEQUENTIAL
004700                     FILE STATUS IS FS-GROUP.
004800     SELECT SEMESTER ASSIGN TO SEMESTER
004900                     ORGANIZATION IS LINE SEQUENTIAL
005000                     FILE STATUS IS FS-SEMESTER.
005100     SELECT ENROLL   ASSIGN TO ENROLL
005200                     ORGANIZATION IS LINE SEQUENTIAL
005300                     FILE STATUS IS FS-ENROLL.
005400     SELECT RUNLOG   ASSIGN TO RUNLOG
005500                     ORGANIZATION IS LINE SEQUENTIAL
005600                     FILE STATUS IS FS-RUNLOG.
005700 DATA DIVISION.
005800 FILE SECTION.
005900 FD  ENROLREQ.
006000 01  ENQ-RECORD.
006100     COPY EDENQ.
006200 FD  STUDENT.
006300 01  STU-RECORD.
006400     COPY EDSTU.
006500 FD  GROUP-FILE.
006600 01  GRP-RECORD.
006700     COPY EDGRP.
006800 FD  SEMESTER.
006900 01  SEM-RECORD.
007000     COPY EDSEM.
007100 FD  ENROLL.
007200 01  ENR-RECORD.
007300     COPY EDENR.
007400 FD  RUNLOG.
007500 01  LOG-LINEA                    PIC X(100).
007600 WORKING-STORAGE SECTION.
007700******************************************************************
007800*                     VARIABLES FILE STATUS
007900******************************************************************
008000 01  WKS-FILE-STATUS.
008100     05 FS-ENROLREQ               PIC X(02) VALUE ZEROS.
008200     05 FS-STUDENT                PIC X(02) VALUE ZEROS.
008300     05 FS-GROUP                  PIC X(02) VALUE ZEROS.
008400     05 FS-SEMESTER               PIC X(02) VALUE ZEROS.
008500     05 FS-ENROLL                 PIC X(02) VALUE ZEROS.
008600     05 FS-RUNLOG                 PIC X(02) VALUE ZEROS.
008700******************************************************************
008800*             PARAMETROS DE CORRIDA (TARJETA SYSIN)
008900******************************************************************
009000 01  WKS-PARM-CORRIDA.
009100     05 WKS-PARM-FECHA-CORRIDA    PIC 9(08).
009200******************************************************************
009300*              TABLA DE ESTUDIANTES (BUSQUEDA BINARIA)
009400******************************************************************
009500 01  WKS-TABLA-ESTUDIANTES.
009600     05 WKS-STU-COUNT             COMP PIC 9(05) VALUE ZEROS.
009700     05 WKS-STU-ENTRY OCCURS 1 TO 5000 TIMES
009800                      DEPENDING ON WKS-STU-COUNT
009900                      ASCENDING KEY IS STU-ID
010000                      INDEXED BY WKS-STU-IDX.
010100        COPY EDSTU.
010200******************************************************************
010300*                 TABLA DE GRUPOS (BUSQUEDA BINARIA)
010400******************************************************************
010500 01  WKS-TABLA-GRUPOS.
010600     05 WKS-GRP-COUNT             COMP PIC 9(05) VALUE ZEROS.
010700     05 WKS-GRP-ENTRY OCCURS 1 TO 5000 TIMES
010800                      DEPENDING ON WKS-GRP-COUNT
010900                      ASCENDING KEY IS GRP-ID
011000                      INDEXED BY WKS-GRP-IDX.
011100        COPY EDGRP.
011200******************************************************************
011300*                     TABLA DE SEMESTRES
011400******************************************************************
011500 01  WKS-TABLA-SEMESTRES.
011600     05 WKS-SEM-COUNT             COMP PIC 9(04) VALUE ZEROS.
011700     05 WKS-SEM-ENTRY OCCURS 500 TIMES
011800                      INDEXED BY WKS-SEM-IDX.
011900        COPY EDSEM.
012000******************************************************************
012100*     TABLA DE MATRICULAS YA EXISTENTES (CRECE EN LA CORRIDA AL  *
012200*     ACEPTARSE UNA NUEVA PARA QUE CUENTE EN CUPO/DOBLE-MATRICULA*
012300******************************************************************
012400 01  WKS-TABLA-MATRICULAS.
012500     05 WKS-ENR-COUNT             COMP PIC 9(07) VALUE ZEROS.
012600     05 WKS-ENR-ENTRY OCCURS 1 TO 200000 TIMES
012700                      DEPENDING ON WKS-ENR-COUNT
012800                      INDEXED BY WKS-ENR-IDX.
012900        10 WKS-ENR-STUDENT-ID     PIC 9(06).
013000        10 WKS-ENR-GROUP-ID       PIC 9(06).
013100******************************************************************
013200*                     AREA DE TRABAJO GENERAL
013300******************************************************************
013400 01  WKS-SWITCHES.
013500     05 WKS-FIN-ARCHIVO           PIC X(01) VALUE 'N'.
013600        88 WKS-NO-HAY-MAS                 VALUE 'Y'.
013700     05 WKS-GRUPO-ENCONTRADO      PIC X(01) VALUE 'N'.
013800        88 WKS-SI-GRUPO-ENCONTRADO        VALUE 'Y'.
013900     05 WKS-YA-MATRICULADO        PIC X(01) VALUE 'N'.
014000        88 WKS-SI-YA-MATRICULADO          VALUE 'Y'.
014100     05 WKS-OTRO-GRUPO-SEM        PIC X(01) VALUE 'N'.
014200        88 WKS-SI-OTRO-GRUPO-SEM          VALUE 'Y'.
014300 01  WKS-CAMPOS-DE-TRABAJO.
014400     05 WKS-GRP-IDX-ENCONTRADO    COMP PIC 9(05) VALUE ZEROS.
014500     05 WKS-SEMESTRE-VIGENTE      PIC 9(06) VALUE ZEROS.
014600        88 WKS-NO-HAY-SEMESTRE-VIGENTE  VALUE ZEROS.
014700     05 WKS-CUPO-ACTUAL           COMP PIC 9(05) VALUE ZEROS.
014800     05 WKS-BIT-MEDICO            PIC X(01) VALUE SPACES.
014900     05 WKS-CODIGO-ERROR          PIC 9(02) VALUE ZEROS.
015000     05 WKS-MENSAJE-ERROR         PIC X(60) VALUE SPACES.
015010*                 WKS-REG-LEIDOS SE DECLARA NIVEL 77 (CAMPO SUELTO*
015020*                 DE LA SECCION DE CONTADORES), PUES ES EL UNICO  *
015030*                 CONTADOR DE ENTRADA DE LA CORRIDA.              *
015040 77  WKS-REG-LEIDOS               COMP PIC 9(07) VALUE ZEROS.
015100 01  WKS-CONTADORES.
015300     05 WKS-CTR-ACEPTADAS         COMP PIC 9(07) VALUE ZEROS.
015400     05 WKS-CTR-RECHAZADAS        COMP PIC 9(07) VALUE ZEROS.
015500     05 WKS-CTR-ERROR-02          COMP PIC 9(07) VALUE ZEROS.
015600     05 WKS-CTR-ERROR-03          COMP PIC 9(07) VALUE ZEROS.
015700     05 WKS-CTR-ERROR-04          COMP PIC 9(07) VALUE ZEROS.
015800     05 WKS-CTR-ERROR-06          COMP PIC 9(07) VALUE ZEROS.
015900     05 WKS-CTR-ERROR-08          COMP PIC 9(07) VALUE ZEROS.
016000     05 WKS-CTR-ERROR-09          COMP PIC 9(07) VALUE ZEROS.
016100 PROCEDURE DIVISION.
016116******************************************************************
016133*CONTROL PRINCIPAL: CARGA MAESTROS EN MEMORIA, RESUELVE          *
016150*EL SEMESTRE VIGENTE Y CORRE LA CADENA DE REGLAS 1 A 8           *
016166*SOBRE CADA SOLICITUD DE ENROLL.                                 *
016183******************************************************************
016200 100-MAIN SECTION.
016300     ACCEPT WKS-PARM-CORRIDA FROM SYSIN
016400     PERFORM 110-APERTURA-ARCHIVOS THRU 110-APERTURA-ARCHIVOS-E
016500     PERFORM 120-CARGA-TABLA-ESTUDIANTES
016600             THRU 120-CARGA-TABLA-ESTUDIANTES-E
016700     PERFORM 121-CARGA-TABLA-GRUPOS THRU 121-CARGA-TABLA-GRUPOS-E
016800     PERFORM 122-CARGA-TABLA-SEMESTRES
016900             THRU 122-CARGA-TABLA-SEMESTRES-E
017000     PERFORM 123-CARGA-TABLA-MATRICULAS
017100             THRU 123-CARGA-TABLA-MATRICULAS-E
017200     PERFORM 130-RESUELVE-SEMESTRE-VIGENTE
017300             THRU 130-RESUELVE-SEMESTRE-VIGENTE-E
017400     PERFORM 200-PROCESA-ARCHIVOS THRU 200-PROCESA-ARCHIVOS-E
017500     PERFORM 140-ESTADISTICAS THRU 140-ESTADISTICAS-E
017600     PERFORM 150-CIERRA-ARCHIVOS THRU 150-CIERRA-ARCHIVOS-E
017700     STOP RUN.
017800 100-MAIN-E.                     EXIT.
017900******************************************************************
018000*                   APERTURA DE ARCHIVOS DE TRABAJO
018100******************************************************************
018200 110-APERTURA-ARCHIVOS SECTION.
018300     OPEN INPUT  ENROLREQ
018400     OPEN INPUT  STUDENT
018500     OPEN INPUT  GROUP-FILE
018600     OPEN INPUT  SEMESTER
018700     OPEN EXTEND ENROLL
018800     OPEN OUTPUT RUNLOG
018900     IF FS-ENROLREQ NOT = "00" OR FS-STUDENT NOT = "00"
019000        OR FS-GROUP NOT = "00" OR FS-SEMESTER NOT = "00"
019100        OR FS-RUNLOG NOT = "00"
019200        DISPLAY "ERROR AL ABRIR ARCHIVOS DE EEDR3013" UPON CONSOLE
019300        MOVE 91 TO RETURN-CODE
019400        STOP RUN
019500     END-IF.
019600 110-APERTURA-ARCHIVOS-E.        EXIT.
019700******************************************************************
019800*     CARGA STUDENT EN MEMORIA (ORDENADO POR STU-ID, ASC.)
019900******************************************************************
020000 120-CARGA-TABLA-ESTUDIANTES SECTION.
020100     READ STUDENT AT END SET WKS-FIN-ARCHIVO TO TRUE
020200     END-READ
020300     PERFORM 125-ACUMULA-ESTUDIANTE THRU 125-ACUMULA-ESTUDIANTE-E
020310             UNTIL WKS-NO-HAY-MAS
020900     MOVE 'N' TO WKS-FIN-ARCHIVO.
021000 120-CARGA-TABLA-ESTUDIANTES-E.  EXIT.
021002******************************************************************
021004*PARRAFO EN LOOP: CARGA STUDENT ORDENADO POR STU-ID PARA         *
021006*LOCALIZAR AL ESTUDIANTE DE LA SOLICITUD POR SEARCH ALL.         *
021008******************************************************************
021010 125-ACUMULA-ESTUDIANTE SECTION.
021020     ADD 1 TO WKS-STU-COUNT
021030     MOVE STU-RECORD TO WKS-STU-ENTRY(WKS-STU-COUNT)
021040     READ STUDENT AT END SET WKS-FIN-ARCHIVO TO TRUE
021050     END-READ.
021060 125-ACUMULA-ESTUDIANTE-E.       EXIT.
021100******************************************************************
021200*     CARGA GROUP EN MEMORIA (ORDENADO POR GRP-ID, ASC.)
021300******************************************************************
021400 121-CARGA-TABLA-GRUPOS SECTION.
021500     READ GROUP-FILE AT END SET WKS-FIN-ARCHIVO TO TRUE
021600     END-READ
021700     PERFORM 126-ACUMULA-GRUPO THRU 126-ACUMULA-GRUPO-E
021710             UNTIL WKS-NO-HAY-MAS
022300     MOVE 'N' TO WKS-FIN-ARCHIVO.
022400 121-CARGA-TABLA-GRUPOS-E.       EXIT.
022401******************************************************************
022403*PARRAFO EN LOOP: CARGA GROUP ORDENADO POR GRP-ID, USADO         *
022405*EN LA REGLA 2 (DEPORTE), REGLA 5 (SEMESTRE) Y REGLA 6           *
022406*(MASCARA DE GRUPOS MEDICOS).                                    *
022408******************************************************************
022410 126-ACUMULA-GRUPO SECTION.
022420     ADD 1 TO WKS-GRP-COUNT
022430     MOVE GRP-RECORD TO WKS-GRP-ENTRY(WKS-GRP-COUNT)
022440     READ GROUP-FILE AT END SET WKS-FIN-ARCHIVO TO TRUE
022450     END-READ.
022460 126-ACUMULA-GRUPO-E.            EXIT.
022500******************************************************************
022600*                     CARGA SEMESTER EN MEMORIA
022700******************************************************************
022800 122-CARGA-TABLA-SEMESTRES SECTION.
022900     READ SEMESTER AT END SET WKS-FIN-ARCHIVO TO TRUE
023000     END-READ
023100     PERFORM 127-ACUMULA-SEMESTRE THRU 127-ACUMULA-SEMESTRE-E
023110             UNTIL WKS-NO-HAY-MAS
023700     MOVE 'N' TO WKS-FIN-ARCHIVO.
023800 122-CARGA-TABLA-SEMESTRES-E.    EXIT.
023802******************************************************************
023804*PARRAFO EN LOOP: CARGA SEMESTER PARA QUE 130 RESUELVA           *
023806*CUAL ES EL SEMESTRE VIGENTE.                                    *
023808******************************************************************
023810 127-ACUMULA-SEMESTRE SECTION.
023820     ADD 1 TO WKS-SEM-COUNT
023830     MOVE SEM-RECORD TO WKS-SEM-ENTRY(WKS-SEM-COUNT)
023840     READ SEMESTER AT END SET WKS-FIN-ARCHIVO TO TRUE
023850     END-READ.
023860 127-ACUMULA-SEMESTRE-E.         EXIT.
023900******************************************************************
024000*     CARGA ENROLL EN MEMORIA. LA TABLA SIGUE CRECIENDO CUANDO   *
024100*     SE ACEPTA UNA MATRICULA NUEVA EN ESTA MISMA CORRIDA.       *
024200******************************************************************
024300 123-CARGA-TABLA-MATRICULAS SECTION.
024400     READ ENROLL AT END SET WKS-FIN-ARCHIVO TO TRUE
024500     END-READ
024600     PERFORM 128-ACUMULA-MATRICULA THRU 128-ACUMULA-MATRICULA-E
024610             UNTIL WKS-NO-HAY-MAS
025300     MOVE 'N' TO WKS-FIN-ARCHIVO.
025400 123-CARGA-TABLA-MATRICULAS-E.   EXIT.
025401******************************************************************
025403*PARRAFO EN LOOP: CARGA EL ENROLL YA POSTEADO, NECESARIO         *
025405*PARA LAS REGLAS 3 Y 4 (DOBLE MATRICULA Y TOPE DE UN             *
025406*GRUPO POR SEMESTRE) Y PARA LA REGLA 7 (CUPO).                   *
025408******************************************************************
025410 128-ACUMULA-MATRICULA SECTION.
025420     ADD 1 TO WKS-ENR-COUNT
025430     MOVE ENR-STUDENT-ID TO WKS-ENR-STUDENT-ID(WKS-ENR-COUNT)
025440     MOVE ENR-GROUP-ID   TO WKS-ENR-GROUP-ID(WKS-ENR-COUNT)
025450     READ ENROLL AT END SET WKS-FIN-ARCHIVO TO TRUE
025460     END-READ.
025470 128-ACUMULA-MATRICULA-E.        EXIT.
025500******************************************************************
025600*     SEMESTRE VIGENTE = AQUEL CUYO RANGO [INICIO,FIN] CONTIENE   *
025700*     LA FECHA DE CORRIDA. COMPARACION NUMERICA DIRECTA DE       *
025800*     AAAAMMDD (NO SE REQUIERE JULIANO PARA ESTA COMPARACION).   *
025900******************************************************************
026000 130-RESUELVE-SEMESTRE-VIGENTE SECTION.
026100     MOVE ZEROS TO WKS-SEMESTRE-VIGENTE
026200     PERFORM 131-EVALUA-UN-SEMESTRE THRU 131-EVALUA-UN-SEMESTRE-E
026210             VARYING WKS-SEM-IDX FROM 1 BY 1
026300              UNTIL WKS-SEM-IDX > WKS-SEM-COUNT.
027200 130-RESUELVE-SEMESTRE-VIGENTE-E. EXIT.
027202******************************************************************
027204*PARRAFO EN LOOP: UN SEMESTRE ES VIGENTE SI LA FECHA DE          *
027206*CORRIDA CAE ENTRE SEM-START Y SEM-END (INCLUSIVE).              *
027208******************************************************************
027210 131-EVALUA-UN-SEMESTRE SECTION.
027220     IF WKS-PARM-FECHA-CORRIDA
027230           >= SEM-START OF WKS-SEM-ENTRY(WKS-SEM-IDX)
027240        AND WKS-PARM-FECHA-CORRIDA
027250           <= SEM-END OF WKS-SEM-ENTRY(WKS-SEM-IDX)
027260        MOVE SEM-ID OF WKS-SEM-ENTRY(WKS-SEM-IDX)
027270             TO WKS-SEMESTRE-VIGENTE
027280     END-IF.
027290 131-EVALUA-UN-SEMESTRE-E.       EXIT.
027300******************************************************************
027400*     CICLO PRINCIPAL: UNA SOLICITUD POR ITERACION
027500******************************************************************
027600 200-PROCESA-ARCHIVOS SECTION.
027700     READ ENROLREQ AT END SET WKS-FIN-ARCHIVO TO TRUE
027800     END-READ
027900     PERFORM 205-PROCESA-UNA-SOLICITUD THRU 205-PROCESA-UNA-SOLICITUD-E
027910             UNTIL WKS-NO-HAY-MAS
028800     MOVE 'N' TO WKS-FIN-ARCHIVO.
028900 200-PROCESA-ARCHIVOS-E.         EXIT.
028902******************************************************************
028904*PARRAFO EN LOOP: UNA VUELTA POR CADA ENROLL-REQUEST,            *
028906*INVOCA LA CADENA COMPLETA DE VALIDACION (300).                  *
028908******************************************************************
028910 205-PROCESA-UNA-SOLICITUD SECTION.
028920     ADD 1 TO WKS-REG-LEIDOS
028930     MOVE ZEROS  TO WKS-CODIGO-ERROR
028940     MOVE SPACES TO WKS-MENSAJE-ERROR
028950     MOVE 'N' TO WKS-GRUPO-ENCONTRADO
028960     PERFORM 300-VALIDA-SOLICITUD THRU 390-ESCRIBE-RECHAZO-E
028970     READ ENROLREQ AT END SET WKS-FIN-ARCHIVO TO TRUE
028980     END-READ.
028990 205-PROCESA-UNA-SOLICITUD-E.     EXIT.
029000******************************************************************
029100*     CADENA DE REGLAS -- LA PRIMERA QUE FALLA DETIENE LA        *
029200*     SOLICITUD (GO TO AL RECHAZO COMUN).                        *
029300******************************************************************
029400 300-VALIDA-SOLICITUD SECTION.
029500     SEARCH ALL WKS-GRP-ENTRY
029600        AT END
029700           MOVE 02 TO WKS-CODIGO-ERROR
029800           MOVE "REJECTED CODE 02 GROUP NOT FOUND"
029900                TO WKS-MENSAJE-ERROR
030000           GO TO 390-ESCRIBE-RECHAZO
030100        WHEN GRP-ID OF WKS-GRP-ENTRY(WKS-GRP-IDX) = ENQ-GROUP-ID
030200           SET WKS-SI-GRUPO-ENCONTRADO TO TRUE
030300           MOVE WKS-GRP-IDX TO WKS-GRP-IDX-ENCONTRADO
030400     END-SEARCH.
030416******************************************************************
030433*REGLA 2: EL ESTUDIANTE DEBE EXISTIR Y SU DEPORTE (STU-          *
030450*SPORT-ID) DEBE COINCIDIR CON EL DEPORTE DEL GRUPO, SI NO        *
030466*CODIGO 08.                                                      *
030483******************************************************************
030500 311-VALIDA-DEPORTE SECTION.
030600     SEARCH ALL WKS-STU-ENTRY
030700        AT END
030800           MOVE 02 TO WKS-CODIGO-ERROR
030900           MOVE "REJECTED CODE 02 STUDENT NOT FOUND"
031000                TO WKS-MENSAJE-ERROR
031100           GO TO 390-ESCRIBE-RECHAZO
031200        WHEN STU-ID OF WKS-STU-ENTRY(WKS-STU-IDX) = ENQ-STUDENT-ID
031300           IF STU-SPORT-ID OF WKS-STU-ENTRY(WKS-STU-IDX)
031400              NOT = GRP-SPORT-ID OF
031500                     WKS-GRP-ENTRY(WKS-GRP-IDX-ENCONTRADO)
031600              MOVE 08 TO WKS-CODIGO-ERROR
031700              STRING "REJECTED CODE 08 REQUESTED GROUP DOESNT "
031800                     "BELONG TO REQUESTED STUDENTS SPORT"
031900                     DELIMITED BY SIZE INTO WKS-MENSAJE-ERROR
032000              GO TO 390-ESCRIBE-RECHAZO
032100           END-IF
032200     END-SEARCH.
032220******************************************************************
032240*REGLA 3: RECHAZA SI YA EXISTE UN ENROLL DE ESTE ESTUDIANTE      *
032260*PARA ESTE MISMO GRUPO (CODIGO 04, DOBLE MATRICULA).             *
032280******************************************************************
032300 312-VALIDA-DOBLE-MATRICULA SECTION.
032400     SET WKS-YA-MATRICULADO TO FALSE
032500     PERFORM 312-VERIFICA-UNA-MATRICULA
032510             THRU 312-VERIFICA-UNA-MATRICULA-E
032520             VARYING WKS-ENR-IDX FROM 1 BY 1
032600              UNTIL WKS-ENR-IDX > WKS-ENR-COUNT
033200     IF WKS-SI-YA-MATRICULADO
033300        MOVE 04 TO WKS-CODIGO-ERROR
033400        MOVE "REJECTED CODE 04 ALREADY ENROLLED IN THIS GROUP"
033500             TO WKS-MENSAJE-ERROR
033600        GO TO 390-ESCRIBE-RECHAZO
033700     END-IF.
033720******************************************************************
033740*REGLA 4: UN ESTUDIANTE SOLO PUEDE TENER UN ENROLL POR           *
033760*SEMESTRE, SIN IMPORTAR EL GRUPO, SI NO CODIGO 03.               *
033780******************************************************************
033800 313-VALIDA-UN-GRUPO-POR-SEMESTRE SECTION.
033900     SET WKS-OTRO-GRUPO-SEM TO FALSE
034000     PERFORM 313-VERIFICA-UN-GRUPO THRU 313-VERIFICA-UN-GRUPO-E
034010             VARYING WKS-ENR-IDX FROM 1 BY 1
034100              UNTIL WKS-ENR-IDX > WKS-ENR-COUNT
035400     IF WKS-SI-OTRO-GRUPO-SEM
035500        MOVE 03 TO WKS-CODIGO-ERROR
035600        STRING "REJECTED CODE 03 YOU HAVE ENROLLED TO TOO MUCH "
035610               "GROUPS"
035700               DELIMITED BY SIZE INTO WKS-MENSAJE-ERROR
035800        GO TO 390-ESCRIBE-RECHAZO
035900     END-IF.
035920******************************************************************
035940*REGLA 5: EL GRUPO SOLICITADO DEBE SER DEL SEMESTRE              *
035960*VIGENTE (RESUELTO EN 130), SI NO CODIGO 09.                     *
035980******************************************************************
036000 314-VALIDA-SEMESTRE SECTION.
036100     IF GRP-SEMESTER-ID OF WKS-GRP-ENTRY(WKS-GRP-IDX-ENCONTRADO)
036200           NOT = WKS-SEMESTRE-VIGENTE
036300        MOVE 09 TO WKS-CODIGO-ERROR
036400        STRING "REJECTED CODE 09 GROUP IS NOT OF THE CURRENT "
036410               "SEMESTER"
036500               DELIMITED BY SIZE INTO WKS-MENSAJE-ERROR
036600        GO TO 390-ESCRIBE-RECHAZO
036700     END-IF.
036720******************************************************************
036740*REGLA 6: LA POSICION (STU-MED-GROUP + 1) DE LA MASCARA          *
036760*GRP-ALLOWED-MED DEBE SER 'Y', SI NO CODIGO 06.                  *
036780******************************************************************
036800 315-VALIDA-MEDICO SECTION.
036900     MOVE GRP-ALLOWED-MED-FLAG OF WKS-GRP-ENTRY(WKS-GRP-IDX-ENCONTRADO)
037000          (STU-MED-GROUP OF WKS-STU-ENTRY(WKS-STU-IDX) + 1)
037100          TO WKS-BIT-MEDICO
037200     IF WKS-BIT-MEDICO NOT = 'Y'
037300        MOVE 06 TO WKS-CODIGO-ERROR
037400        STRING "REJECTED CODE 06 MEDICAL GROUP NOT ALLOWED IN "
037410               "THIS GROUP"
037500               DELIMITED BY SIZE INTO WKS-MENSAJE-ERROR
037600        GO TO 390-ESCRIBE-RECHAZO
037700     END-IF.
037720******************************************************************
037740*REGLA 7: SE CUENTA EL CUPO ACTUAL DEL GRUPO; SI NO ES           *
037760*MENOR QUE GRP-CAPACITY, CODIGO 02 (GRUPO LLENO).                *
037780******************************************************************
037800 316-VALIDA-CAPACIDAD SECTION.
037900     MOVE ZEROS TO WKS-CUPO-ACTUAL
038000     PERFORM 316-CUENTA-UNA-MATRICULA THRU 316-CUENTA-UNA-MATRICULA-E
038010             VARYING WKS-ENR-IDX FROM 1 BY 1
038100              UNTIL WKS-ENR-IDX > WKS-ENR-COUNT
038600     IF WKS-CUPO-ACTUAL
038700           NOT < GRP-CAPACITY OF WKS-GRP-ENTRY(WKS-GRP-IDX-ENCONTRADO)
038800        MOVE 02 TO WKS-CODIGO-ERROR
038900        MOVE "REJECTED CODE 02 GROUP YOU CHOSEN IS FULL"
039000             TO WKS-MENSAJE-ERROR
039100        GO TO 390-ESCRIBE-RECHAZO
039200     END-IF.
039220******************************************************************
039240*REGLA 8: PASADAS TODAS LAS VALIDACIONES SE AGREGA EL            *
039260*ENROLL A LA TABLA EN MEMORIA Y SE POSTEA AL ARCHIVO.            *
039280******************************************************************
039300 317-ACEPTA-MATRICULA SECTION.
039400     ADD 1 TO WKS-ENR-COUNT
039500     MOVE ENQ-STUDENT-ID TO WKS-ENR-STUDENT-ID(WKS-ENR-COUNT)
039600     MOVE ENQ-GROUP-ID   TO WKS-ENR-GROUP-ID(WKS-ENR-COUNT)
039700     MOVE ENQ-STUDENT-ID TO ENR-STUDENT-ID
039800     MOVE ENQ-GROUP-ID   TO ENR-GROUP-ID
039900     WRITE ENR-RECORD
040000     ADD 1 TO WKS-CTR-ACEPTADAS
040100     MOVE SPACES TO LOG-LINEA
040200     STRING ENQ-STUDENT-ID DELIMITED BY SIZE
040300            " " DELIMITED BY SIZE
040400            ENQ-GROUP-ID DELIMITED BY SIZE
040500            " ENROLLED" DELIMITED BY SIZE
040600            INTO LOG-LINEA
040700     WRITE LOG-LINEA
040800     GO TO 300-VALIDA-SOLICITUD-E.
040820******************************************************************
040840*SALIDA COMUN (GO TO) DE TODA REGLA QUE RECHAZA LA               *
040860*SOLICITUD, ACUMULA EL CONTADOR DEL CODIGO Y LOGUEA.             *
040880******************************************************************
040900 390-ESCRIBE-RECHAZO SECTION.
041000     ADD 1 TO WKS-CTR-RECHAZADAS
041100     EVALUATE WKS-CODIGO-ERROR
041200        WHEN 02 ADD 1 TO WKS-CTR-ERROR-02
041300        WHEN 03 ADD 1 TO WKS-CTR-ERROR-03
041400        WHEN 04 ADD 1 TO WKS-CTR-ERROR-04
041500        WHEN 06 ADD 1 TO WKS-CTR-ERROR-06
041600        WHEN 08 ADD 1 TO WKS-CTR-ERROR-08
041700        WHEN 09 ADD 1 TO WKS-CTR-ERROR-09
041800     END-EVALUATE
041900     MOVE SPACES TO LOG-LINEA
042000     STRING ENQ-STUDENT-ID DELIMITED BY SIZE
042100            " " DELIMITED BY SIZE
042200            ENQ-GROUP-ID DELIMITED BY SIZE
042300            " " DELIMITED BY SIZE
042400            WKS-MENSAJE-ERROR DELIMITED BY SIZE
042500            INTO LOG-LINEA
042600     WRITE LOG-LINEA.
042700 300-VALIDA-SOLICITUD-E.
042800 390-ESCRIBE-RECHAZO-E.          EXIT.
042810******************************************************************
042820*     PARRAFOS AUXILIARES DE LA CADENA DE REGLAS (RECORRIDOS DE    *
042830*     TABLA EN MEMORIA INVOCADOS POR PERFORM ... VARYING).         *
042840******************************************************************
042850 312-VERIFICA-UNA-MATRICULA SECTION.
042860     IF WKS-ENR-STUDENT-ID(WKS-ENR-IDX) = ENQ-STUDENT-ID
042870        AND WKS-ENR-GROUP-ID(WKS-ENR-IDX) = ENQ-GROUP-ID
042880        SET WKS-SI-YA-MATRICULADO TO TRUE
042890     END-IF.
042900 312-VERIFICA-UNA-MATRICULA-E.   EXIT.
042902******************************************************************
042904*PARRAFO EN LOOP (REGLA 4): COMPARA CADA ENROLL EN MEMORIA       *
042906*CONTRA EL SEMESTRE DEL GRUPO SOLICITADO.                        *
042908******************************************************************
042910 313-VERIFICA-UN-GRUPO SECTION.
042920     IF WKS-ENR-STUDENT-ID(WKS-ENR-IDX) = ENQ-STUDENT-ID
042930        SEARCH ALL WKS-GRP-ENTRY
042940           AT END CONTINUE
042950           WHEN GRP-ID OF WKS-GRP-ENTRY(WKS-GRP-IDX)
042960                = WKS-ENR-GROUP-ID(WKS-ENR-IDX)
042970              IF GRP-SEMESTER-ID OF WKS-GRP-ENTRY(WKS-GRP-IDX)
042980                    = WKS-SEMESTRE-VIGENTE
042990                 SET WKS-SI-OTRO-GRUPO-SEM TO TRUE
043000              END-IF
043010        END-SEARCH
043020     END-IF.
043030 313-VERIFICA-UN-GRUPO-E.        EXIT.
043032******************************************************************
043034*PARRAFO EN LOOP (REGLA 7): CUENTA CUANTOS ENROLL YA TIENE       *
043036*EL GRUPO SOLICITADO PARA COMPARAR CONTRA GRP-CAPACITY.          *
043038******************************************************************
043040 316-CUENTA-UNA-MATRICULA SECTION.
043050     IF WKS-ENR-GROUP-ID(WKS-ENR-IDX) = ENQ-GROUP-ID
043060        ADD 1 TO WKS-CUPO-ACTUAL
043070     END-IF.
043080 316-CUENTA-UNA-MATRICULA-E.     EXIT.
043090******************************************************************
043100*                   TOTALES DE CONTROL DE LA CORRIDA
043110******************************************************************
043200 140-ESTADISTICAS SECTION.
043300     DISPLAY ">>>>>>>>>>>>>>>> ESTADISTICAS EEDR3013 <<<<<<<<<<<<<"
043400     DISPLAY "||  SOLICITUDES LEIDAS : (" WKS-REG-LEIDOS        ")"
043500     DISPLAY "||  ACEPTADAS          : (" WKS-CTR-ACEPTADAS     ")"
043600     DISPLAY "||  RECHAZADAS         : (" WKS-CTR-RECHAZADAS    ")"
043700     DISPLAY "||  ERROR 02 (GRP/CUPO): (" WKS-CTR-ERROR-02      ")"
043800     DISPLAY "||  ERROR 03 (1 X SEM) : (" WKS-CTR-ERROR-03      ")"
043900     DISPLAY "||  ERROR 04 (DOBLE)   : (" WKS-CTR-ERROR-04      ")"
044000     DISPLAY "||  ERROR 06 (MEDICO)  : (" WKS-CTR-ERROR-06      ")"
044100     DISPLAY "||  ERROR 08 (DEPORTE) : (" WKS-CTR-ERROR-08      ")"
044200     DISPLAY "||  ERROR 09 (SEMESTRE): (" WKS-CTR-ERROR-09      ")"
044300     DISPLAY ">>>>>>>>>>>>>>>>>>>>>>>>>>>>>><<<<<<<<<<<<<<<<<<<<<<".
044400 140-ESTADISTICAS-E.             EXIT.
044500******************************************************************
044600*                     CIERRE DE ARCHIVOS DE TRABAJO
044700******************************************************************
044800 150-CIERRA-ARCHIVOS SECTION.
044900     CLOSE ENROLREQ
045000     CLOSE STUDENT
045100     CLOSE GROUP-FILE
045200     CLOSE SEMESTER
045300     CLOSE ENROLL
045400     CLOSE RUNLOG.
045500 150-CIERRA-ARCHIVOS-E.          EXIT.
