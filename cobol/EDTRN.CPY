000100******************************************************************
000200*  COPY        : EDTRN                                           *
000300*  APLICACION  : EDUCACION - DEPORTES                            *
000400*  DESCRIPCION : LAYOUT DEL MAESTRO DE ENTRENAMIENTOS (ARCHIVO   *
000500*              : TRAINING). UNA SESION DE ENTRENAMIENTO          *
000600*              : PERTENECE A UN GRUPO Y TIENE HORA DE INICIO Y   *
000700*              : FIN DENTRO DEL MISMO DIA.                       *
000800*  FECHA       PROGRAMADOR   TICKET      DESCRIPCION             *
000900*  16/03/1987  EEDR          EEDR3010    CREACION INICIAL        *
001000******************************************************************
001100    10 TRN-ID                       PIC 9(06).
001200    10 TRN-GROUP-ID                 PIC 9(06).
001300    10 TRN-DATE                     PIC 9(08).
001400    10 TRN-DATE-R REDEFINES TRN-DATE.
001500       15 TRN-DATE-AA               PIC 9(04).
001600       15 TRN-DATE-MM               PIC 9(02).
001700       15 TRN-DATE-DD               PIC 9(02).
001800    10 TRN-START-TIME               PIC 9(04).
001900    10 TRN-START-TIME-R REDEFINES TRN-START-TIME.
002000       15 TRN-START-HH              PIC 9(02).
002100       15 TRN-START-MI              PIC 9(02).
002200    10 TRN-END-TIME                 PIC 9(04).
002300    10 TRN-END-TIME-R REDEFINES TRN-END-TIME.
002400       15 TRN-END-HH                PIC 9(02).
002500       15 TRN-END-MI                PIC 9(02).
002600    10 TRN-CLASS-NAME               PIC X(20).
