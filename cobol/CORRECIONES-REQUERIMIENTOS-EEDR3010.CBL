000100******************************************************************
000200* FECHA       : 16/03/1987                                       *
000300* PROGRAMADOR : ERICK DANIEL RAMIREZ DIVAS (EEDR)                *
000400* APLICACION  : EDUCACION - DEPORTES                             *
000500* PROGRAMA    : EEDR3010, CALCULADOR DE DURACION ACADEMICA       *
000600* TIPO        : BATCH (SUBPROGRAMA, SOLO CALL)                   *
000700* DESCRIPCION : RECIBE UN REGISTRO DE ENTRENAMIENTO Y SU GRUPO,  *
000800*             : DEVUELVE LAS HORAS ACADEMICAS MAXIMAS QUE ESE    *
000900*             : ENTRENAMIENTO PUEDE OTORGAR. LO INVOCAN EEDR3012 *
001000*             : (MARCADO DE ASISTENCIA) Y EEDR3014 (REPORTE DE   *
001100*             : CALIFICACIONES) -- NO SE EJECUTA SOLO.           *
001200* ARCHIVOS    : NO APLICA (SUBPROGRAMA PURO, SIN E/S)            *
001300* PROGRAMA(S) : NO APLICA                                        *
001400* CANAL       : BATCH                                            *
001500* INSTALADO   : 16/03/1987                                       *
001600* BPM/RATIONAL: 361142                                           *
001700* NOMBRE      : SUBSISTEMA HORAS DEPORTIVAS                      *
001800******************************************************************
001900*                   REGISTRO DE CAMBIOS DEL PROGRAMA
002000******************************************************************
002100* 16/03/1987 EEDR 361142  CREACION INICIAL. REGLA: UNA HORA      *
002110*                         ACADEMICA SON 2700 SEGUNDOS (45 MIN).  *
002120*                         SE APLICA UN MARGEN (SLACK) SOBRE EL   *
002130*                         PORCENTAJE CFG-ACAD-PERCENTAGE ANTES   *
002140*                         DE TRUNCAR, Y SE TOPA AL MAXIMO DE     *
002150*                         CONFIGURACION.                         *
002160* 02/11/1987 JM   361160  SE CORRIGE: NO SE TOPABA A CERO CUANDO *
002170*                         EL GRUPO NO ESTABA ACREDITADO.         *
002180* 20/06/1989 EEDR 361175  SE PARAMETRIZA EL PORCENTAJE DE MARGEN *
002190*                         EN CFG-ACAD-PERCENTAGE (ANTES ERA UNA  *
002200*                         CONSTANTE FIJA DE 25%).                *
002210* 09/01/1991 RFA  361201  AUDITORIA SOLICITA QUE EL TOPE MAXIMO  *
002220*                         TAMBIEN SEA PARAMETRIZABLE.            *
002230* 30/08/1993 EEDR 361230  SE AGREGA REDONDEO AL CALCULO DEL      *
002240*                         MARGEN PARA EVITAR DIFERENCIAS DE      *
002250*                         CENTESIMAS DE HORA EN LA CONCILIACION. *
002260* 04/12/1995 JM   361255  NO SE MODIFICA CODIGO. SE DOCUMENTA EL *
002270*                         CASO DE ENTRENAMIENTOS QUE CRUZAN      *
002280*                         MEDIANOCHE COMO FUERA DE ALCANCE.      *
002290* 14/09/1998 EEDR 361301  REVISION POR CAMBIO DE MILENIO (Y2K).  *
002300*                         NO SE REQUIRIO CAMBIO: EL PROGRAMA NO  *
002310*                         MANEJA FECHAS DE CALENDARIO, SOLO      *
002320*                         HORAS DEL MISMO DIA.                   *
002330* 22/02/1999 RFA  361309  SE AGREGA BITACORA DE SEGUIMIENTO AL   *
002340*                         CAMBIO DE MILENIO EN LA DESCRIPCION.   *
002350* 10/05/2001 EEDR 361340  SE ALINEA WKS-DURACION-HORAS A COMP    *
002360*                         POR ESTANDAR DE LA NUEVA GUIA DE       *
002370*                         PROGRAMACION DEL DEPARTAMENTO.         *
002380* 18/07/2003 JM   361372  SE ACTUALIZA EL BLOQUE DE ENCABEZADO   *
002390*                         AL NUEVO FORMATO CORPORATIVO.          *
002400******************************************************************
002800 IDENTIFICATION DIVISION.
002900 PROGRAM-ID.                     EEDR3010.
003000 AUTHOR.                         ERICK DANIEL RAMIREZ DIVAS.
003100 INSTALLATION.                   EDUCACION - DEPORTES.
003200 DATE-WRITTEN.                   16/03/1987.
003300 DATE-COMPILED.                  18/07/2003.
003400 SECURITY.                       USO INTERNO - SOLO PERSONAL DE
003500                                 DESARROLLO EDUCACION.
003600 ENVIRONMENT DIVISION.
003700 CONFIGURATION SECTION.
003800 SPECIAL-NAMES.
003900     C01 IS TOP-OF-FORM.
004000 DATA DIVISION.
004100 WORKING-STORAGE SECTION.
004200******************************************************************
004300*                 AREA DE TRABAJO PARA EL CALCULO
004400******************************************************************
004500 01  WKS-CAMPOS-DE-TRABAJO.
004600     05 WKS-MIN-INICIO            COMP PIC 9(05) VALUE ZEROS.
004700     05 WKS-MIN-FIN               COMP PIC 9(05) VALUE ZEROS.
004800     05 WKS-MIN-DIFERENCIA        COMP PIC 9(05) VALUE ZEROS.
004900     05 WKS-SEGUNDOS              COMP PIC 9(07) VALUE ZEROS.
005000     05 WKS-MARGEN-SLACK          COMP PIC 9(07) VALUE ZEROS.
005100     05 WKS-NUMERADOR             COMP PIC 9(07) VALUE ZEROS.
005300*                 CAMPO SUELTO (NIVEL 77): RESULTADO FINAL DEL     *
005310*                 CALCULO ANTES DE TOPARLO AL MAXIMO DE CFG.       *
005320 77  WKS-DURACION-HORAS           COMP PIC 9(03) VALUE ZEROS.
005500 01  WKS-CONSTANTES.
005600     05 WKS-SEGUNDOS-POR-HORA-ACAD COMP PIC 9(05) VALUE 2700.
005700 LINKAGE SECTION.
005800 01  LK-TRN-RECORD.
005900     COPY EDTRN.
006000 01  LK-GRP-RECORD.
006100     COPY EDGRP.
006200 01  LK-CFG-PARAMETROS.
006300     COPY EDCFG.
006400 01  LK-MAX-HOURS                 PIC S9(03)V99.
006500******************************************************************
006600*                   ----- SECCION PRINCIPAL -----
006700******************************************************************
006800 PROCEDURE DIVISION USING LK-TRN-RECORD, LK-GRP-RECORD,
006900                          LK-CFG-PARAMETROS, LK-MAX-HOURS.
007000 000-MAIN SECTION.
007100     MOVE ZEROS TO LK-MAX-HOURS
007200     IF GRP-ES-ACREDITADO
007300        PERFORM 200-CALCULA-DURACION THRU 200-CALCULA-DURACION-E
007400     END-IF
007500     GOBACK.
007600 000-MAIN-E.                     EXIT.
007700******************************************************************
007800*    REGLA 2-4: SECS = DIFERENCIA EN SEGUNDOS (MISMO DIA);       *
007900*    SLACK = 2700 * CFG-ACAD-PERCENTAGE; HORAS = TRUNC((SECS +   *
008000*    SLACK) / 2700), TOPADO A CFG-ACAD-MAX-HOURS.                *
008100******************************************************************
008200 200-CALCULA-DURACION SECTION.
008300     COMPUTE WKS-MIN-INICIO = (TRN-START-HH * 60) + TRN-START-MI
008400     COMPUTE WKS-MIN-FIN    = (TRN-END-HH   * 60) + TRN-END-MI
008500     COMPUTE WKS-MIN-DIFERENCIA = WKS-MIN-FIN - WKS-MIN-INICIO
008600     COMPUTE WKS-SEGUNDOS = WKS-MIN-DIFERENCIA * 60
008700     COMPUTE WKS-MARGEN-SLACK ROUNDED =
008800              WKS-SEGUNDOS-POR-HORA-ACAD * CFG-ACAD-PERCENTAGE
008900     COMPUTE WKS-NUMERADOR = WKS-SEGUNDOS + WKS-MARGEN-SLACK
009000     DIVIDE WKS-NUMERADOR BY WKS-SEGUNDOS-POR-HORA-ACAD
009100              GIVING WKS-DURACION-HORAS
009200     IF WKS-DURACION-HORAS > CFG-ACAD-MAX-HOURS
009300        MOVE CFG-ACAD-MAX-HOURS TO WKS-DURACION-HORAS
009400     END-IF
009500     MOVE WKS-DURACION-HORAS TO LK-MAX-HOURS.
009600 200-CALCULA-DURACION-E.         EXIT.
