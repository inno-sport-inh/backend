000100******************************************************************
000200* FECHA       : 16/03/1987                                       *
000300* PROGRAMADOR : ERICK DANIEL RAMIREZ DIVAS (EEDR)                *
000400* APLICACION  : EDUCACION - DEPORTES                             *
000500* PROGRAMA    : EEDR3012, MOTOR DE MARCADO DE ASISTENCIA         *
000600* TIPO        : BATCH                                            *
000700* DESCRIPCION : TOMA LAS SOLICITUDES DE MARCADO (MARK-REQUEST)   *
000800*             : DE UN MISMO ENTRENAMIENTO, VALIDA LA VENTANA DE  *
000900*             : EDICION, CLASIFICA CADA MARCA (NEGATIVA, EXCESO, *
001000*             : OMITIDA POR ESTADO, ACEPTADA) Y POSTEA TODO O    *
001100*             : NADA: SI HAY AL MENOS UNA MARCA MALA NO SE POSTEA*
001200*             : NINGUNA Y SE EMITE EL RECHAZO COMPLETO.          *
001300* ARCHIVOS    : TRAINING=C, GROUP=C, STUDENT=C, MARK-REQUEST=C,  *
001400*             : ATTENDANCE=A, RUN-LOG=A                          *
001500* ACCION (ES) : C=CONSULTAR, A=ACTUALIZA (AGREGA)                *
001600* PROGRAMA(S) : EEDR3010 (HORAS MAXIMAS), EEDR3011 (FECHAS)      *
001700* CANAL       : BATCH                                            *
001800* INSTALADO   : 16/03/1987                                       *
001900* BPM/RATIONAL: 361144                                           *
002000* NOMBRE      : SUBSISTEMA HORAS DEPORTIVAS                      *
002100******************************************************************
002200*                   REGISTRO DE CAMBIOS DEL PROGRAMA
002300******************************************************************
002400* 16/03/1987 EEDR 361144  CREACION INICIAL.                      *
002410* 02/11/1987 EEDR 361162  SE AGREGA EL CONTROL DE VENTANA DE     *
002420*                         EDICION (CFG-EDITABLE-DAYS) ANTES DE   *
002430*                         CLASIFICAR LAS MARCAS.                 *
002440* 20/06/1989 JM   361177  CORRECCION: LOS ESTUDIANTES NO-NORMAL  *
002450*                         SE OMITEN SIN REPORTARSE COMO MALOS,   *
002460*                         YA NO DETENIAN EL POSTEO DEL RESTO.    *
002470* 09/01/1991 RFA  361202  SE CAMBIA LA CARGA DE SOLICITUDES A    *
002480*                         TABLA EN MEMORIA PARA PODER DECIDIR    *
002490*                         TODO-O-NADA ANTES DE ESCRIBIR.         *
002500* 30/08/1993 EEDR 361232  SE INCORPORA CALL A EEDR3011 PARA LA   *
002510*                         VALIDACION DE LA VENTANA DE EDICION,   *
002520*                         ANTES SE HACIA INLINE Y FALLABA EN     *
002530*                         VENTANAS QUE CRUZABAN FIN DE MES.      *
002540* 04/12/1995 JM   361257  SE AGREGA CONTROL DE ARCHIVOS VACIOS.  *
002550* 14/09/1998 EEDR 361303  REVISION POR CAMBIO DE MILENIO (Y2K).  *
002560*                         SIN IMPACTO: LAS FECHAS SE CONVIERTEN  *
002570*                         POR EEDR3011 QUE YA USA ANIO DE CUATRO *
002580*                         DIGITOS.                               *
002590* 22/02/1999 RFA  361311  SE AGREGA BITACORA DE SEGUIMIENTO AL   *
002600*                         CAMBIO DE MILENIO EN LA DESCRIPCION.   *
002610* 10/05/2001 EEDR 361341  SE ESTANDARIZAN LOS CONTADORES A COMP. *
002611* 11/03/2006 RFA  361399  SE DOCUMENTA LA REGLA TODO-O-NADA EN   *
002612*                         EL CODIGO: UNA SOLA MARCA MALA         *
002614*                         DETIENE EL POSTEO COMPLETO DEL LOTE.   *
002615* 27/01/2009 EEDR 361420  SE AGREGA COMENTARIO DE CITA DE REGLA  *
002617*                         EN CADA PARRAFO QUE VALIDA O CLASIFICA *
002618*                         UNA MARCA, A PEDIDO DE AUDITORIA INT.  *
002620* 18/07/2003 JM   361374  SE ACTUALIZA EL BLOQUE DE ENCABEZADO   *
002630*                         AL NUEVO FORMATO CORPORATIVO.          *
002640******************************************************************
003200 IDENTIFICATION DIVISION.
003300 PROGRAM-ID.                     EEDR3012.
003400 AUTHOR.                         ERICK DANIEL RAMIREZ DIVAS.
003500 INSTALLATION.                   EDUCACION - DEPORTES.
003600 DATE-WRITTEN.                   16/03/1987.
003700 DATE-COMPILED.                  18/07/2003.
003800 SECURITY.                       USO INTERNO - SOLO PERSONAL DE
003900                                 DESARROLLO EDUCACION.
004000 ENVIRONMENT DIVISION.
004100 CONFIGURATION SECTION.
004200 SPECIAL-NAMES.
004300     C01 IS TOP-OF-FORM.
004400 INPUT-OUTPUT SECTION.
004500 FILE-CONTROL.
004600     SELECT TRAINING ASSIGN TO TRAINING
004700                     ORGANIZATION IS LINE SEQUENTIAL
004800                     FILE STATUS IS FS-TRAINING.
004900     SELECT GROUP-FILE ASSIGN TO GROUPFIL
005000                     ORGANIZATION IS LINE SEQUENTIAL
005100                     FILE STATUS IS FS-GROUP.
005200     SELECT STUDENT ASSIGN TO STUDENT
005300                     ORGANIZATION IS LINE SEQUENTIAL
005400                     FILE STATUS IS FS-STUDENT.
005500     SELECT MARKREQ ASSIGN TO MARKREQ
005600                     ORGANIZATION IS LINE SEQUENTIAL
005700                     FILE STATUS IS FS-MARKREQ.
005800     SELECT ATTEND  ASSIGN TO ATTEND
005900                     ORGANIZATION IS LINE SEQUENTIAL
006000                     FILE STATUS IS FS-ATTEND.
006100     SELECT RUNLOG  ASSIGN TO RUNLOG
006200                     ORGANIZATION IS LINE SEQUENTIAL
006300                     FILE STATUS IS FS-RUNLOG.
006400 DATA DIVISION.
006500 FILE SECTION.
006600 FD  TRAINING.
006700 01  TRN-RECORD.
006800     COPY EDTRN.
006900 FD  GROUP-FILE.
007000 01  GRP-RECORD.
007100     COPY EDGRP.
007200 FD  STUDENT.
007300 01  STU-RECORD.
007400     COPY EDSTU.
007500 FD  MARKREQ.
007600 01  MRK-RECORD.
007700     COPY EDMRK.
007800 FD  ATTEND.
007900 01  ATT-RECORD.
008000     COPY EDATT.
008100 FD  RUNLOG.
008200 01  LOG-LINEA                    PIC X(100).
008300 WORKING-STORAGE SECTION.
008400******************************************************************
008500*                     VARIABLES FILE STATUS
008600******************************************************************
008700 01  WKS-FILE-STATUS.
008800     05 FS-TRAINING               PIC X(02) VALUE ZEROS.
008900     05 FS-GROUP                  PIC X(02) VALUE ZEROS.
009000     05 FS-STUDENT                PIC X(02) VALUE ZEROS.
009100     05 FS-MARKREQ                PIC X(02) VALUE ZEROS.
009200     05 FS-ATTEND                 PIC X(02) VALUE ZEROS.
009300     05 FS-RUNLOG                 PIC X(02) VALUE ZEROS.
009400******************************************************************
009500*                     CONFIGURACION DEL SUBSISTEMA
009600******************************************************************
009700 01  WKS-CFG.
009800     COPY EDCFG.
009900******************************************************************
010000*           PARAMETROS DE CORRIDA (TARJETA SYSIN)
010100******************************************************************
010200 01  WKS-PARM-CORRIDA.
010300     05 WKS-PARM-FECHA            PIC 9(08).
010400     05 WKS-PARM-HORA             PIC 9(04).
010500******************************************************************
010600*                TABLA DE ESTUDIANTES (BUSQUEDA BINARIA)
010700******************************************************************
010800 01  WKS-TABLA-ESTUDIANTES.
010900     05 WKS-STU-COUNT             COMP PIC 9(05) VALUE ZEROS.
011000     05 WKS-STU-ENTRY OCCURS 1 TO 5000 TIMES
011100                      DEPENDING ON WKS-STU-COUNT
011200                      ASCENDING KEY IS STU-ID
011300                      INDEXED BY WKS-STU-IDX.
011400        COPY EDSTU.
011500******************************************************************
011600*                TABLA DE ENTRENAMIENTOS (BUSQUEDA BINARIA)
011700******************************************************************
011800 01  WKS-TABLA-TRAININGS.
011900     05 WKS-TRN-COUNT             COMP PIC 9(05) VALUE ZEROS.
012000     05 WKS-TRN-ENTRY OCCURS 1 TO 5000 TIMES
012100                      DEPENDING ON WKS-TRN-COUNT
012200                      ASCENDING KEY IS TRN-ID
012300                      INDEXED BY WKS-TRN-IDX.
012400        COPY EDTRN.
012500******************************************************************
012600*                   TABLA DE GRUPOS (BUSQUEDA BINARIA)
012700******************************************************************
012800 01  WKS-TABLA-GRUPOS.
012900     05 WKS-GRP-COUNT             COMP PIC 9(05) VALUE ZEROS.
013000     05 WKS-GRP-ENTRY OCCURS 1 TO 5000 TIMES
013100                      DEPENDING ON WKS-GRP-COUNT
013200                      ASCENDING KEY IS GRP-ID
013300                      INDEXED BY WKS-GRP-IDX.
013400        COPY EDGRP.
013500******************************************************************
013600*            TABLA DE MARCAS DEL ENTRENAMIENTO EN PROCESO
013700******************************************************************
013800 01  WKS-TABLA-MARCAS.
013900     05 WKS-MRC-COUNT             COMP PIC 9(05) VALUE ZEROS.
014000     05 WKS-MRC-ENTRY OCCURS 500 TIMES
014100                      INDEXED BY WKS-MRC-IDX.
014150        10 WKS-MRC-TRAINING-ID    PIC 9(06).
014200        10 WKS-MRC-STUDENT-ID     PIC 9(06).
014300        10 WKS-MRC-HOURS          PIC S9(03)V99.
014400        10 WKS-MRC-CLASE          PIC X(01).
014500           88 WKS-ES-NEGATIVA             VALUE 'N'.
014600           88 WKS-ES-EXCESO               VALUE 'O'.
014700           88 WKS-ES-OMITIDA              VALUE 'S'.
014800           88 WKS-ES-ACEPTADA             VALUE 'A'.
014900        10 WKS-MRC-EMAIL          PIC X(30).
015000******************************************************************
015100*                     AREA DE TRABAJO GENERAL
015200******************************************************************
015300 01  WKS-SWITCHES.
015400     05 WKS-FIN-MARCAS            PIC X(01) VALUE 'N'.
015500        88 WKS-NO-HAY-MAS-MARCAS          VALUE 'Y'.
015600     05 WKS-TRN-ENCONTRADO        PIC X(01) VALUE 'N'.
015700        88 WKS-SI-ENCONTRADO              VALUE 'Y'.
015800     05 WKS-VENTANA-OK            PIC X(01) VALUE 'Y'.
015900        88 WKS-VENTANA-VALIDA             VALUE 'Y'.
016000     05 WKS-HAY-MALAS             PIC X(01) VALUE 'N'.
016100        88 WKS-EXISTEN-MALAS              VALUE 'Y'.
016200 01  WKS-CAMPOS-DE-TRABAJO.
016300     05 WKS-ENTRENAMIENTO-ID      PIC 9(06) VALUE ZEROS.
016400     05 WKS-JULIANO-ENTRENAMIENTO COMP PIC 9(09) VALUE ZEROS.
016500     05 WKS-JULIANO-CORRIDA       COMP PIC 9(09) VALUE ZEROS.
016600     05 WKS-MINUTOS-ENTRENAMIENTO COMP PIC 9(07) VALUE ZEROS.
016700     05 WKS-MINUTOS-CORRIDA       COMP PIC 9(07) VALUE ZEROS.
016800     05 WKS-MINUTOS-LIMITE        COMP PIC 9(07) VALUE ZEROS.
016900     05 WKS-MINUTOS-POR-DIA       COMP PIC 9(05) VALUE 1440.
017000     05 WKS-MAX-HORAS             PIC S9(03)V99 VALUE ZEROS.
017100     05 WKS-FECHA-VALIDA-F        PIC X(01) VALUE 'N'.
017200 01  WKS-FECHA-VALIDA-R REDEFINES WKS-FECHA-VALIDA-F PIC X(01).
017210*                 WKS-REG-LEIDOS SE DECLARA COMO NIVEL 77 (CAMPO  *
017220*                 SUELTO), PUES ES EL UNICO CONTADOR DE ENTRADA   *
017230*                 DE LA CORRIDA Y NO REQUIERE AGRUPARSE.          *
017240 77  WKS-REG-LEIDOS               COMP PIC 9(05) VALUE ZEROS.
017300 01  WKS-CONTADORES.
017500     05 WKS-CUENTA-NEGATIVAS      COMP PIC 9(05) VALUE ZEROS.
017600     05 WKS-CUENTA-EXCESOS        COMP PIC 9(05) VALUE ZEROS.
017700     05 WKS-CUENTA-OMITIDAS       COMP PIC 9(05) VALUE ZEROS.
017800     05 WKS-CUENTA-ACEPTADAS      COMP PIC 9(05) VALUE ZEROS.
017900     05 WKS-HORAS-POSTEADAS       PIC S9(05)V99 VALUE ZEROS.
018000 01  WKS-MENSAJE-ERROR            PIC X(60) VALUE SPACES.
018100 PROCEDURE DIVISION.
018114******************************************************************
018128*         CONTROL PRINCIPAL: ORQUESTA CARGA DE MAESTROS EN       *
018142*         MEMORIA, LOCALIZA EL ENTRENAMIENTO DE LA CORRIDA,      *
018157*         VALIDA VENTANA, CLASIFICA LAS MARCAS Y DECIDE EL       *
018171*         POSTEO TODO-O-NADA ANTES DE EMITIR ESTADISTICAS.       *
018185******************************************************************
018200 100-MAIN SECTION.
018300     ACCEPT WKS-PARM-CORRIDA FROM SYSIN
018400     PERFORM 110-APERTURA-ARCHIVOS THRU 110-APERTURA-ARCHIVOS-E
018500     PERFORM 120-CARGA-TABLA-ESTUDIANTES
018600             THRU 120-CARGA-TABLA-ESTUDIANTES-E
018700     PERFORM 121-CARGA-TABLA-TRAININGS
018800             THRU 121-CARGA-TABLA-TRAININGS-E
018900     PERFORM 122-CARGA-TABLA-GRUPOS
019000             THRU 122-CARGA-TABLA-GRUPOS-E
019100     PERFORM 130-CARGA-MARCAS THRU 130-CARGA-MARCAS-E
019200     IF WKS-MRC-COUNT > 0
019400        MOVE WKS-MRC-TRAINING-ID(1) TO WKS-ENTRENAMIENTO-ID
019600        PERFORM 200-LOCALIZA-ENTRENAMIENTO
019700                THRU 200-LOCALIZA-ENTRENAMIENTO-E
019800        IF WKS-SI-ENCONTRADO
019900           PERFORM 210-VALIDA-VENTANA-EDICION
020000                   THRU 210-VALIDA-VENTANA-EDICION-E
020100           IF WKS-VENTANA-VALIDA
020200              PERFORM 220-CALCULA-MAX-HORAS
020300                      THRU 220-CALCULA-MAX-HORAS-E
020400              PERFORM 300-CLASIFICA-MARCAS
020500                      THRU 300-CLASIFICA-MARCAS-E
020600              PERFORM 400-DECIDE-POSTEO THRU 400-DECIDE-POSTEO-E
020700           END-IF
020800        END-IF
020900     END-IF
021000     PERFORM 140-ESTADISTICAS THRU 140-ESTADISTICAS-E
021100     PERFORM 150-CIERRA-ARCHIVOS THRU 150-CIERRA-ARCHIVOS-E
021200     STOP RUN.
021300 100-MAIN-E.                     EXIT.
021400******************************************************************
021500*                   APERTURA DE ARCHIVOS DE TRABAJO
021600******************************************************************
021700 110-APERTURA-ARCHIVOS SECTION.
021800     OPEN INPUT  TRAINING
021900     OPEN INPUT  GROUP-FILE
022000     OPEN INPUT  STUDENT
022100     OPEN INPUT  MARKREQ
022200     OPEN EXTEND ATTEND
022300     OPEN OUTPUT RUNLOG
022400     IF FS-TRAINING NOT = "00" OR FS-GROUP NOT = "00"
022500        OR FS-STUDENT NOT = "00" OR FS-MARKREQ NOT = "00"
022600        OR FS-RUNLOG NOT = "00"
022700        DISPLAY "=============================================="
022800                 UPON CONSOLE
022900        DISPLAY "   ERROR AL ABRIR ARCHIVOS DE EEDR3012        "
023000                 UPON CONSOLE
023100        DISPLAY "=============================================="
023200                 UPON CONSOLE
023300        MOVE 91 TO RETURN-CODE
023400        STOP RUN
023500     END-IF.
023600 110-APERTURA-ARCHIVOS-E.        EXIT.
023700******************************************************************
023800*     CARGA STUDENT EN MEMORIA (ORDENADO POR STU-ID, ASC.)
023900******************************************************************
024000 120-CARGA-TABLA-ESTUDIANTES SECTION.
024100     READ STUDENT AT END SET WKS-FIN-MARCAS TO TRUE
024200     END-READ
024300     PERFORM 125-ACUMULA-ESTUDIANTE THRU 125-ACUMULA-ESTUDIANTE-E
024310             UNTIL WKS-NO-HAY-MAS-MARCAS
024900     MOVE 'N' TO WKS-FIN-MARCAS.
025000 120-CARGA-TABLA-ESTUDIANTES-E.  EXIT.
025002******************************************************************
025004*    PARRAFO EN LOOP: UNA LECTURA POR VUELTA. SE RESPETA EL ORDEN*
025006*    ASCENDENTE DE STU-ID DEL ARCHIVO PARA PODER USAR SEARCH ALL.*
025008******************************************************************
025010 125-ACUMULA-ESTUDIANTE SECTION.
025020     ADD 1 TO WKS-STU-COUNT
025030     MOVE STU-RECORD TO WKS-STU-ENTRY(WKS-STU-COUNT)
025040     READ STUDENT AT END SET WKS-FIN-MARCAS TO TRUE
025050     END-READ.
025060 125-ACUMULA-ESTUDIANTE-E.       EXIT.
025100******************************************************************
025200*     CARGA TRAINING EN MEMORIA (ORDENADO POR TRN-ID, ASC.)
025300******************************************************************
025400 121-CARGA-TABLA-TRAININGS SECTION.
025500     READ TRAINING AT END SET WKS-FIN-MARCAS TO TRUE
025600     END-READ
025700     PERFORM 126-ACUMULA-TRAINING THRU 126-ACUMULA-TRAINING-E
025710             UNTIL WKS-NO-HAY-MAS-MARCAS
026300     MOVE 'N' TO WKS-FIN-MARCAS.
026400 121-CARGA-TABLA-TRAININGS-E.    EXIT.
026402******************************************************************
026404*    PARRAFO EN LOOP: CARGA TRAINING COMPLETO EN TABLA PARA      *
026406*    LOCALIZAR EL ENTRENAMIENTO DE LA CORRIDA POR SEARCH ALL.    *
026408******************************************************************
026410 126-ACUMULA-TRAINING SECTION.
026420     ADD 1 TO WKS-TRN-COUNT
026430     MOVE TRN-RECORD TO WKS-TRN-ENTRY(WKS-TRN-COUNT)
026440     READ TRAINING AT END SET WKS-FIN-MARCAS TO TRUE
026450     END-READ.
026460 126-ACUMULA-TRAINING-E.         EXIT.
026500******************************************************************
026600*     CARGA GROUP EN MEMORIA (ORDENADO POR GRP-ID, ASC.)
026700******************************************************************
026800 122-CARGA-TABLA-GRUPOS SECTION.
026900     READ GROUP-FILE AT END SET WKS-FIN-MARCAS TO TRUE
027000     END-READ
027100     PERFORM 127-ACUMULA-GRUPO THRU 127-ACUMULA-GRUPO-E
027110             UNTIL WKS-NO-HAY-MAS-MARCAS
027700     MOVE 'N' TO WKS-FIN-MARCAS.
027800 122-CARGA-TABLA-GRUPOS-E.       EXIT.
027802******************************************************************
027804*    PARRAFO EN LOOP: CARGA GROUP COMPLETO PARA RESOLVER EL      *
027806*    GRUPO DEL ENTRENAMIENTO AL CALCULAR VENTANA Y MAX. HORAS.   *
027808******************************************************************
027810 127-ACUMULA-GRUPO SECTION.
027820     ADD 1 TO WKS-GRP-COUNT
027830     MOVE GRP-RECORD TO WKS-GRP-ENTRY(WKS-GRP-COUNT)
027840     READ GROUP-FILE AT END SET WKS-FIN-MARCAS TO TRUE
027850     END-READ.
027860 127-ACUMULA-GRUPO-E.            EXIT.
027900******************************************************************
028000*     CARGA TODAS LAS SOLICITUDES DE MARCADO A MEMORIA (TODAS     *
028100*     PERTENECEN AL MISMO ENTRENAMIENTO EN ESTA CORRIDA)          *
028200******************************************************************
028300 130-CARGA-MARCAS SECTION.
028400     READ MARKREQ AT END SET WKS-FIN-MARCAS TO TRUE
028500     END-READ
028600     PERFORM 135-ACUMULA-MARCA THRU 135-ACUMULA-MARCA-E
028610             UNTIL WKS-NO-HAY-MAS-MARCAS
029500     MOVE 'N' TO WKS-FIN-MARCAS.
029600 130-CARGA-MARCAS-E.             EXIT.
029601******************************************************************
029603*    PARRAFO EN LOOP: TODAS LAS SOLICITUDES DE MARK-REQUEST SE   *
029605*    CARGAN A MEMORIA ANTES DE CLASIFICAR, PUES LA DECISION DE   *
029606*    POSTEO ES TODO-O-NADA SOBRE EL LOTE COMPLETO.               *
029608******************************************************************
029610 135-ACUMULA-MARCA SECTION.
029620     ADD 1 TO WKS-REG-LEIDOS
029630     ADD 1 TO WKS-MRC-COUNT
029640     MOVE MRK-TRAINING-ID TO WKS-MRC-TRAINING-ID(WKS-MRC-COUNT)
029650     MOVE MRK-STUDENT-ID TO WKS-MRC-STUDENT-ID(WKS-MRC-COUNT)
029660     MOVE MRK-HOURS      TO WKS-MRC-HOURS(WKS-MRC-COUNT)
029670     MOVE SPACES         TO WKS-MRC-CLASE(WKS-MRC-COUNT)
029680     READ MARKREQ AT END SET WKS-FIN-MARCAS TO TRUE
029690     END-READ.
029700 135-ACUMULA-MARCA-E.            EXIT.
029710******************************************************************
029800*     LOCALIZA EL ENTRENAMIENTO Y SU GRUPO POR BUSQUEDA BINARIA
029900******************************************************************
030000 200-LOCALIZA-ENTRENAMIENTO SECTION.
030100     MOVE 'N' TO WKS-TRN-ENCONTRADO
030200     SEARCH ALL WKS-TRN-ENTRY
030300        AT END
030400           DISPLAY "ENTRENAMIENTO NO ENCONTRADO: "
030500                    WKS-ENTRENAMIENTO-ID UPON CONSOLE
030600        WHEN TRN-ID OF WKS-TRN-ENTRY(WKS-TRN-IDX)
030700                             = WKS-ENTRENAMIENTO-ID
030800           SET WKS-SI-ENCONTRADO TO TRUE
030900           SEARCH ALL WKS-GRP-ENTRY
031000              AT END CONTINUE
031100              WHEN GRP-ID OF WKS-GRP-ENTRY(WKS-GRP-IDX)
031200                    = TRN-GROUP-ID OF WKS-TRN-ENTRY(WKS-TRN-IDX)
031300                 CONTINUE
031400           END-SEARCH
031500     END-SEARCH.
031600 200-LOCALIZA-ENTRENAMIENTO-E.   EXIT.
031700******************************************************************
031800*     REGLA 1: LA VENTANA DE EDICION SON CFG-EDITABLE-DAYS DIAS  *
031900*     DESPUES DEL INICIO DEL ENTRENAMIENTO (INCLUSIVE EN AMBOS   *
032000*     EXTREMOS). SE TRABAJA EN MINUTOS-ABSOLUTOS (JULIANO*1440   *
032100*     + HHMM EN MINUTOS) PARA NO PELEAR CON FIN DE MES/ANIO.     *
032200******************************************************************
032300 210-VALIDA-VENTANA-EDICION SECTION.
032333*    SE LLAMA DOS VECES A EEDR3011 (FUNCION 'V'=VALIDA/CONVIERTE)*
032366*    PARA OBTENER EL JULIANO DEL ENTRENAMIENTO Y DE LA CORRIDA.  *
032400     MOVE 'V' TO WKS-FECHA-VALIDA-F
032410     CALL 'EEDR3011' USING 'V',
032420              TRN-DATE OF WKS-TRN-ENTRY(WKS-TRN-IDX),
032430              WKS-FECHA-VALIDA-F, WKS-JULIANO-ENTRENAMIENTO
032440     CALL 'EEDR3011' USING 'V', WKS-PARM-FECHA,
032450              WKS-FECHA-VALIDA-F, WKS-JULIANO-CORRIDA
032700     COMPUTE WKS-MINUTOS-ENTRENAMIENTO =
032800        (WKS-JULIANO-ENTRENAMIENTO * WKS-MINUTOS-POR-DIA)
032900        + (TRN-START-HH OF WKS-TRN-ENTRY(WKS-TRN-IDX) * 60)
033000        + TRN-START-MI OF WKS-TRN-ENTRY(WKS-TRN-IDX)
033100     COMPUTE WKS-MINUTOS-CORRIDA =
033200        (WKS-JULIANO-CORRIDA * WKS-MINUTOS-POR-DIA)
033300        + ((WKS-PARM-HORA / 100) * 60)
033400        + (WKS-PARM-HORA - ((WKS-PARM-HORA / 100) * 100))
033500     COMPUTE WKS-MINUTOS-LIMITE =
033600        WKS-MINUTOS-ENTRENAMIENTO
033700        + (CFG-EDITABLE-DAYS * WKS-MINUTOS-POR-DIA)
033800     MOVE 'Y' TO WKS-VENTANA-OK
033900     IF WKS-MINUTOS-CORRIDA < WKS-MINUTOS-ENTRENAMIENTO
034000        OR WKS-MINUTOS-CORRIDA > WKS-MINUTOS-LIMITE
034100        MOVE 'N' TO WKS-VENTANA-OK
034200        STRING "REJECTED CODE 02 TRAINING NOT EDITABLE BEFORE "
034300               "IT OR AFTER " DELIMITED BY SIZE
034400               CFG-EDITABLE-DAYS DELIMITED BY SIZE
034500               " DAYS" DELIMITED BY SIZE
034600               INTO WKS-MENSAJE-ERROR
034700        MOVE SPACES TO LOG-LINEA
034800        MOVE WKS-MENSAJE-ERROR TO LOG-LINEA
034900        WRITE LOG-LINEA
035000     END-IF.
035100 210-VALIDA-VENTANA-EDICION-E.   EXIT.
035200******************************************************************
035300*     REGLA 2: HORAS MAXIMAS OTORGABLES PARA EL ENTRENAMIENTO
035400******************************************************************
035500 220-CALCULA-MAX-HORAS SECTION.
035600     CALL 'EEDR3010' USING TRN-RECORD OF WKS-TRN-ENTRY(WKS-TRN-IDX),
035610              GRP-RECORD OF WKS-GRP-ENTRY(WKS-GRP-IDX),
035620              WKS-CFG, WKS-MAX-HORAS.
035900 220-CALCULA-MAX-HORAS-E.        EXIT.
036000******************************************************************
036100*     REGLA 3: CLASIFICA CADA MARCA DE LA TABLA EN MEMORIA
036200******************************************************************
036300 300-CLASIFICA-MARCAS SECTION.
036400     PERFORM 310-CLASIFICA-UNA-MARCA
036500             VARYING WKS-MRC-IDX FROM 1 BY 1
036600             UNTIL WKS-MRC-IDX > WKS-MRC-COUNT.
036700 300-CLASIFICA-MARCAS-E.         EXIT.
036714******************************************************************
036728*    PARRAFO EN LOOP (REGLA 3): LOCALIZA AL ESTUDIANTE POR       *
036742*    SEARCH ALL Y CLASIFICA SU MARCA: NEGATIVA, EXCESO SOBRE EL  *
036757*    MAXIMO DE EEDR3010, OMITIDA (NO-NORMAL O SIN ESTUDIANTE) O  *
036771*    ACEPTADA. NO SE ESCRIBE NADA AQUI -- SOLO SE MARCA LA CLASE.*
036785******************************************************************
036800 310-CLASIFICA-UNA-MARCA SECTION.
037000     SEARCH ALL WKS-STU-ENTRY
037100        AT END
037200           SET WKS-ES-OMITIDA(WKS-MRC-IDX) TO TRUE
037210           ADD 1 TO WKS-CUENTA-OMITIDAS
037300        WHEN STU-ID OF WKS-STU-ENTRY(WKS-STU-IDX)
037400                     = WKS-MRC-STUDENT-ID(WKS-MRC-IDX)
037500           MOVE STU-EMAIL OF WKS-STU-ENTRY(WKS-STU-IDX)
037600                TO WKS-MRC-EMAIL(WKS-MRC-IDX)
037700           EVALUATE TRUE
037800              WHEN WKS-MRC-HOURS(WKS-MRC-IDX) < 0
037900                 SET WKS-ES-NEGATIVA(WKS-MRC-IDX) TO TRUE
038000                 ADD 1 TO WKS-CUENTA-NEGATIVAS
038100                 SET WKS-EXISTEN-MALAS TO TRUE
038200              WHEN WKS-MRC-HOURS(WKS-MRC-IDX) > WKS-MAX-HORAS
038300                 SET WKS-ES-EXCESO(WKS-MRC-IDX) TO TRUE
038400                 ADD 1 TO WKS-CUENTA-EXCESOS
038500                 SET WKS-EXISTEN-MALAS TO TRUE
038600              WHEN STU-STATUS OF WKS-STU-ENTRY(WKS-STU-IDX)
038700                   NOT = 'N'
038800                 SET WKS-ES-OMITIDA(WKS-MRC-IDX) TO TRUE
038900                 ADD 1 TO WKS-CUENTA-OMITIDAS
039000              WHEN OTHER
039100                 SET WKS-ES-ACEPTADA(WKS-MRC-IDX) TO TRUE
039200                 ADD 1 TO WKS-CUENTA-ACEPTADAS
039300           END-EVALUATE
039400     END-SEARCH.
039500 310-CLASIFICA-UNA-MARCA-E.      EXIT.
039600******************************************************************
039700*     REGLA 4: TODO O NADA -- SI HAY MALAS SE RECHAZA COMPLETO    *
039800******************************************************************
039900 400-DECIDE-POSTEO SECTION.
040000     IF WKS-EXISTEN-MALAS
040100        PERFORM 410-ESCRIBE-RECHAZOS THRU 410-ESCRIBE-RECHAZOS-E
040200     ELSE
040300        PERFORM 420-POSTEA-ACEPTADAS THRU 420-POSTEA-ACEPTADAS-E
040400     END-IF.
040500 400-DECIDE-POSTEO-E.            EXIT.
040520******************************************************************
040540*    REGLA 4 (RAMA RECHAZO): SE ESCRIBE UN SOLO RENGLON DE       *
040560*    CABECERA DEL RECHAZO Y LUEGO UN DETALLE POR CADA MARCA MALA.*
040580******************************************************************
040600 410-ESCRIBE-RECHAZOS SECTION.
040700     MOVE SPACES TO LOG-LINEA
040800     MOVE "REJECTED CODE 03 SOME STUDENTS RECEIVED NEGATIVE "
040900          TO LOG-LINEA
041000     STRING LOG-LINEA DELIMITED BY SIZE
041100            "MARKS OR MORE THAN MAXIMUM" DELIMITED BY SIZE
041200            INTO LOG-LINEA
041300     WRITE LOG-LINEA
041400     PERFORM 415-ESCRIBE-UNA-MALA THRU 415-ESCRIBE-UNA-MALA-E
041410             VARYING WKS-MRC-IDX FROM 1 BY 1
041500              UNTIL WKS-MRC-IDX > WKS-MRC-COUNT.
042700 410-ESCRIBE-RECHAZOS-E.         EXIT.
042702******************************************************************
042704*    PARRAFO EN LOOP: SOLO EMITE DETALLE PARA LAS MARCAS QUE     *
042706*    QUEDARON NEGATIVA U EXCESO -- LAS OMITIDAS NO SE REPORTAN.  *
042708******************************************************************
042710 415-ESCRIBE-UNA-MALA SECTION.
042720     IF WKS-ES-NEGATIVA(WKS-MRC-IDX)
042730        OR WKS-ES-EXCESO(WKS-MRC-IDX)
042740        MOVE SPACES TO LOG-LINEA
042750        STRING "  BAD " DELIMITED BY SIZE
042760               WKS-MRC-EMAIL(WKS-MRC-IDX) DELIMITED BY SIZE
042770               " " DELIMITED BY SIZE
042780               WKS-MRC-HOURS(WKS-MRC-IDX) DELIMITED BY SIZE
042790               INTO LOG-LINEA
042800        WRITE LOG-LINEA
042810     END-IF.
042820 415-ESCRIBE-UNA-MALA-E.         EXIT.
042822******************************************************************
042824*    REGLA 4 (RAMA ACEPTADA): SOLO SE LLEGA AQUI CUANDO NINGUNA  *
042826*    MARCA DEL LOTE QUEDO NEGATIVA O EN EXCESO.                  *
042828******************************************************************
042830 420-POSTEA-ACEPTADAS SECTION.
042900     PERFORM 425-POSTEA-UNA-MARCA THRU 425-POSTEA-UNA-MARCA-E
042910             VARYING WKS-MRC-IDX FROM 1 BY 1
043000              UNTIL WKS-MRC-IDX > WKS-MRC-COUNT.
044600 420-POSTEA-ACEPTADAS-E.         EXIT.
044601******************************************************************
044603*    PARRAFO EN LOOP: SOLO SE ESCRIBE ATTENDANCE PARA LAS MARCAS *
044605*    QUE QUEDARON ACEPTADAS -- LAS OMITIDAS DEL LOTE BUENO NO    *
044606*    GENERAN REGISTRO, PERO TAMPOCO DETIENEN EL POSTEO DEL RESTO.*
044608******************************************************************
044610 425-POSTEA-UNA-MARCA SECTION.
044620     IF WKS-ES-ACEPTADA(WKS-MRC-IDX)
044630        MOVE WKS-ENTRENAMIENTO-ID  TO ATT-TRAINING-ID
044640        MOVE WKS-MRC-STUDENT-ID(WKS-MRC-IDX) TO ATT-STUDENT-ID
044650        MOVE WKS-MRC-HOURS(WKS-MRC-IDX)       TO ATT-HOURS
044660        WRITE ATT-RECORD
044670        ADD WKS-MRC-HOURS(WKS-MRC-IDX) TO WKS-HORAS-POSTEADAS
044680        MOVE SPACES TO LOG-LINEA
044690        STRING "POSTED " DELIMITED BY SIZE
044700               WKS-MRC-EMAIL(WKS-MRC-IDX) DELIMITED BY SIZE
044710               " " DELIMITED BY SIZE
044720               WKS-MRC-HOURS(WKS-MRC-IDX) DELIMITED BY SIZE
044730               INTO LOG-LINEA
044740        WRITE LOG-LINEA
044750     END-IF.
044760 425-POSTEA-UNA-MARCA-E.         EXIT.
044770******************************************************************
044800*                   TOTALES DE CONTROL DE LA CORRIDA
044900******************************************************************
045000 140-ESTADISTICAS SECTION.
045100     DISPLAY ">>>>>>>>>>>>>>>> ESTADISTICAS EEDR3012 <<<<<<<<<<<<<"
045200     DISPLAY "||  MARCAS LEIDAS      : (" WKS-REG-LEIDOS       ")"
045300     DISPLAY "||  NEGATIVAS          : (" WKS-CUENTA-NEGATIVAS ")"
045400     DISPLAY "||  EXCESO DE HORAS    : (" WKS-CUENTA-EXCESOS   ")"
045500     DISPLAY "||  OMITIDAS POR ESTADO: (" WKS-CUENTA-OMITIDAS  ")"
045600     DISPLAY "||  ACEPTADAS          : (" WKS-CUENTA-ACEPTADAS ")"
045700     DISPLAY "||  HORAS POSTEADAS    : (" WKS-HORAS-POSTEADAS  ")"
045800     DISPLAY ">>>>>>>>>>>>>>>>>>>>>>>>>>>>>><<<<<<<<<<<<<<<<<<<<<<".
045900 140-ESTADISTICAS-E.             EXIT.
046000******************************************************************
046100*                     CIERRE DE ARCHIVOS DE TRABAJO
046200******************************************************************
046300 150-CIERRA-ARCHIVOS SECTION.
046400     CLOSE TRAINING
046500     CLOSE GROUP-FILE
046600     CLOSE STUDENT
046700     CLOSE MARKREQ
046800     CLOSE ATTEND
046900     CLOSE RUNLOG.
047000 150-CIERRA-ARCHIVOS-E.          EXIT.
