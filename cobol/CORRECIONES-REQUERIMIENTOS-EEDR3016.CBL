000100******************************************************************
000200* FECHA       : 16/03/1987                                       *
000300* PROGRAMADOR : ERICK DANIEL RAMIREZ DIVAS (EEDR)                *
000400* APLICACION  : EDUCACION - DEPORTES                             *
000500* PROGRAMA    : EEDR3016, EXTRACTOR DE ENTRENAMIENTOS POR FECHA  *
000600*             : DE UN ESTUDIANTE                                 *
000700* TIPO        : BATCH                                            *
000800* DESCRIPCION : VALIDA UN RANGO DE FECHAS Y LISTA LOS REGISTROS   *
000900*             : DE ASISTENCIA DE UN ESTUDIANTE CUYO ENTRENAMIENTO*
001000*             : CAE DENTRO DEL RANGO (FIN+1 DIA, INCLUSIVE), CON *
001100*             : HORAS, CLASE Y GRUPO, ACUMULANDO HORAS TOTALES.   *
001200* ARCHIVOS    : ATTENDANCE=C, TRAINING=C, GROUP=C, RUN-LOG=A      *
001300* ACCION (ES) : C=CONSULTAR, A=ACTUALIZA (AGREGA)                *
001400* PROGRAMA(S) : EEDR3011 (VALIDACION Y JULIANO DE FECHAS)         *
001500* CANAL       : BATCH                                            *
001600* INSTALADO   : 16/03/1987                                       *
001700* BPM/RATIONAL: 361148                                           *
001800* NOMBRE      : SUBSISTEMA HORAS DEPORTIVAS                      *
001900******************************************************************
002000*                   REGISTRO DE CAMBIOS DEL PROGRAMA
002100******************************************************************
002200* 16/03/1987 EEDR 361148  CREACION INICIAL.                       *
002210* 02/11/1987 JM   361166  SE CORRIGE: LA FECHA FIN+1 DIA NO       *
002220*                         CONSIDERABA EL CAMBIO DE MES, AHORA SE  *
002230*                         USA EL JULIANO DE EEDR3011 PARA COMPARAR*
002240* 20/06/1989 EEDR 361181  SE AGREGA LA VALIDACION DE FECHAS       *
002250*                         AMBAS-PRESENTES (ERROR 3) ANTES DE      *
002260*                         VALIDAR FORMATO.                         *
002270* 09/01/1991 RFA  361206  SE AGREGA LA VALIDACION DE INICIO MAYOR *
002280*                         QUE FIN (ERROR 4).                      *
002290* 30/08/1993 EEDR 361236  SE CAMBIA LA BUSQUEDA DE TRAINING/GROUP *
002300*                         A BUSQUEDA BINARIA.                     *
002310* 04/12/1995 JM   361261  SE DOCUMENTA LA VENTANA INCLUSIVA       *
002320*                         [INICIO, FIN+1 DIA) EN EL ENCABEZADO.   *
002330* 14/09/1998 EEDR 361307  REVISION POR CAMBIO DE MILENIO (Y2K).   *
002340*                         SE CONFIRMA QUE EEDR3011 YA TRABAJA CON *
002350*                         ANIO DE CUATRO DIGITOS EN TODOS LOS     *
002360*                         CASOS.                                  *
002370* 22/02/1999 RFA  361315  SE AGREGA BITACORA DE SEGUIMIENTO AL    *
002380*                         CAMBIO DE MILENIO EN LA DESCRIPCION.    *
002390* 18/07/2003 JM   361378  SE ACTUALIZA EL BLOQUE DE ENCABEZADO AL *
002400*                         NUEVO FORMATO CORPORATIVO.              *
002402* 11/03/2006 RFA  361403  SE DOCUMENTA EN CADA PARRAFO COMO SE     *
002404*                         UBICA EL TRAINING Y EL GRUPO DE CADA     *
002406*                         MARCA (SEARCH ALL).                     *
002408* 27/01/2009 EEDR 361424  SE AGREGA CAMPO SUELTO (NIVEL 77) PARA   *
002409*                         EL CONTADOR DE REGISTROS LEIDOS.         *
002410******************************************************************
002420 IDENTIFICATION DIVISION.
002430 PROGRAM-ID.                     EEDR3016.
002440 AUTHOR.                         ERICK DANIEL RAMIREZ DIVAS.
002450 INSTALLATION.                   EDUCACION - DEPORTES.
002460 DATE-WRITTEN.                   16/03/1987.
002470 DATE-COMPILED.                  18/07/2003.
002480 SECURITY.                       USO INTERNO - SOLO PERSONAL DE
002490                                 DESARROLLO EDUCACION.
002600 ENVIRONMENT DIVISION.
002700 CONFIGURATION SECTION.
002800 SPECIAL-NAMES.
002900     C01 IS TOP-OF-FORM.
003000 INPUT-OUTPUT SECTION.
003100 FILE-CONTROL.
003200     SELECT ATTEND   ASSIGN TO ATTEND
003300                     ORGANIZATION IS LINE SEQUENTIAL
003400                     FILE STATUS IS FS-ATTEND.
003500     SELECT TRAINING ASSIGN TO TRAINING
003600                     ORGANIZATION IS LINE SEQUENTIAL
003700                     FILE STATUS IS FS-TRAINING.
003800     SELECT GROUP-FILE ASSIGN TO GROUPFIL
003900                     ORGANIZATION IS LINE SEQUENTIAL
004000                     FILE STATUS IS FS-GROUP.
004100     SELECT RUNLOG   ASSIGN TO RUNLOG
004200                     ORGANIZATION IS LINE SEQUENTIAL
004300                     FILE STATUS IS FS-RUNLOG.
004400 DATA DIVISION.
004500 FILE SECTION.
004600 FD  ATTEND.
004700 01  ATT-RECORD.
004800     COPY EDATT.
004900 FD  TRAINING.
005000 01  TRN-RECORD.
005100     COPY EDTRN.
005200 FD  GROUP-FILE.
005300 01  GRP-RECORD.
005400     COPY EDGRP.
005500 FD  RUNLOG.
005600 01  LOG-LINEA                    PIC X(100).
005700 WORKING-STORAGE SECTION.
005800******************************************************************
005900*                     VARIABLES FILE STATUS
006000******************************************************************
006100 01  WKS-FILE-STATUS.
006200     05 FS-ATTEND                 PIC X(02) VALUE ZEROS.
006300     05 FS-TRAINING               PIC X(02) VALUE ZEROS.
006400     05 FS-GROUP                  PIC X(02) VALUE ZEROS.
006500     05 FS-RUNLOG                 PIC X(02) VALUE ZEROS.
006600******************************************************************
006700*             PARAMETROS DE CORRIDA (TARJETA SYSIN)
006800******************************************************************
006900 01  WKS-PARM-CORRIDA.
007000     05 WKS-PARM-ESTUDIANTE-ID    PIC 9(06).
007100     05 WKS-PARM-FECHA-INICIO     PIC 9(08).
007200     05 WKS-PARM-FECHA-FIN        PIC 9(08).
007300******************************************************************
007400*                TABLA DE ENTRENAMIENTOS (BUSQUEDA BINARIA)
007500******************************************************************
007600 01  WKS-TABLA-TRAININGS.
007700     05 WKS-TRN-COUNT             COMP PIC 9(05) VALUE ZEROS.
007800     05 WKS-TRN-ENTRY OCCURS 1 TO 5000 TIMES
007900                      DEPENDING ON WKS-TRN-COUNT
008000                      ASCENDING KEY IS TRN-ID
008100                      INDEXED BY WKS-TRN-IDX.
008200        COPY EDTRN.
008300******************************************************************
008400*                   TABLA DE GRUPOS (BUSQUEDA BINARIA)
008500******************************************************************
008600 01  WKS-TABLA-GRUPOS.
008700     05 WKS-GRP-COUNT             COMP PIC 9(05) VALUE ZEROS.
008800     05 WKS-GRP-ENTRY OCCURS 1 TO 5000 TIMES
008900                      DEPENDING ON WKS-GRP-COUNT
009000                      ASCENDING KEY IS GRP-ID
009100                      INDEXED BY WKS-GRP-IDX.
009200        COPY EDGRP.
009300******************************************************************
009400*                     AREA DE TRABAJO GENERAL
009500******************************************************************
009600 01  WKS-SWITCHES.
009700     05 WKS-FIN-ARCHIVO           PIC X(01) VALUE 'N'.
009800        88 WKS-NO-HAY-MAS                 VALUE 'Y'.
009900     05 WKS-RANGO-VALIDO          PIC X(01) VALUE 'N'.
010000        88 WKS-SI-RANGO-VALIDO            VALUE 'Y'.
010100     05 WKS-FECHA-VALIDA-F        PIC X(01) VALUE 'N'.
010200        88 WKS-FECHA-ES-VALIDA            VALUE 'Y'.
010300 01  WKS-CAMPOS-DE-TRABAJO.
010400     05 WKS-CODIGO-ERROR          PIC 9(02) VALUE ZEROS.
010500     05 WKS-MENSAJE-ERROR         PIC X(60) VALUE SPACES.
010600     05 WKS-JULIANO-INICIO        COMP PIC 9(09) VALUE ZEROS.
010700     05 WKS-JULIANO-FIN           COMP PIC 9(09) VALUE ZEROS.
010800     05 WKS-JULIANO-FIN-MAS-UNO   COMP PIC 9(09) VALUE ZEROS.
010900     05 WKS-JULIANO-ENTRENAMIENTO COMP PIC 9(09) VALUE ZEROS.
010910*                 WKS-REG-LEIDOS SE DECLARA NIVEL 77 (CAMPO       *
010920*                 SUELTO), UNICO CONTADOR DE ENTRADA DE LA CORRIDA*
010930 77  WKS-REG-LEIDOS              COMP PIC 9(07) VALUE ZEROS.
011000 01  WKS-CONTADORES.
011200     05 WKS-REG-SELECCIONADOS     COMP PIC 9(07) VALUE ZEROS.
011300     05 WKS-TOTAL-HORAS           PIC S9(05)V99 VALUE ZEROS.
011400 PROCEDURE DIVISION.
011416******************************************************************
011433*CONTROL PRINCIPAL DE LA EXTRACCION U6: VALIDA EL RANGO          *
011450*DE FECHAS RECIBIDO, CARGA TRAINING Y GROUP EN MEMORIA,          *
011466*Y RECORRE ATTENDANCE EMITIENDO LAS MARCAS DEL ESTUDIANTE.       *
011483******************************************************************
011500 100-MAIN SECTION.
011600     ACCEPT WKS-PARM-CORRIDA FROM SYSIN
011700     PERFORM 110-APERTURA-ARCHIVOS THRU 110-APERTURA-ARCHIVOS-E
011800     PERFORM 200-VALIDA-RANGO-FECHAS
011900             THRU 200-VALIDA-RANGO-FECHAS-E
012000     IF WKS-SI-RANGO-VALIDO
012100        PERFORM 120-CARGA-TABLA-TRAININGS
012200                THRU 120-CARGA-TABLA-TRAININGS-E
012300        PERFORM 121-CARGA-TABLA-GRUPOS THRU 121-CARGA-TABLA-GRUPOS-E
012400        PERFORM 300-PROCESA-ATTENDANCE THRU 300-PROCESA-ATTENDANCE-E
012500        PERFORM 140-ESTADISTICAS THRU 140-ESTADISTICAS-E
012600     END-IF
012700     PERFORM 150-CIERRA-ARCHIVOS THRU 150-CIERRA-ARCHIVOS-E
012800     STOP RUN.
012900 100-MAIN-E.                     EXIT.
013000******************************************************************
013100*                   APERTURA DE ARCHIVOS DE TRABAJO
013200******************************************************************
013300 110-APERTURA-ARCHIVOS SECTION.
013400     OPEN INPUT  ATTEND
013500     OPEN INPUT  TRAINING
013600     OPEN INPUT  GROUP-FILE
013700     OPEN OUTPUT RUNLOG
013800     IF FS-ATTEND NOT = "00" OR FS-TRAINING NOT = "00"
013900        OR FS-GROUP NOT = "00" OR FS-RUNLOG NOT = "00"
014000        DISPLAY "ERROR AL ABRIR ARCHIVOS DE EEDR3016" UPON CONSOLE
014100        MOVE 91 TO RETURN-CODE
014200        STOP RUN
014300     END-IF.
014400 110-APERTURA-ARCHIVOS-E.        EXIT.
014500******************************************************************
014600*     REGLAS DE VALIDACION DE FECHAS (VER BLOQUE DE CAMBIOS)      *
014700******************************************************************
014800 200-VALIDA-RANGO-FECHAS SECTION.
014900     MOVE 'N' TO WKS-RANGO-VALIDO
015000     IF WKS-PARM-FECHA-INICIO = ZEROS OR WKS-PARM-FECHA-FIN = ZEROS
015100        MOVE 03 TO WKS-CODIGO-ERROR
015200        STRING "REJECTED CODE 03 BOTH DATE START AND DATE END ARE "
015210               "REQUIRED"
015300               DELIMITED BY SIZE INTO WKS-MENSAJE-ERROR
015400        GO TO 200-ESCRIBE-ERROR-FECHA
015500     END-IF
015600     MOVE 'V' TO WKS-FECHA-VALIDA-F
015700     CALL 'EEDR3011' USING 'V', WKS-PARM-FECHA-INICIO,
015800              WKS-FECHA-VALIDA-F, WKS-JULIANO-INICIO
015900     IF NOT WKS-FECHA-ES-VALIDA
016000        MOVE 02 TO WKS-CODIGO-ERROR
016100        MOVE "REJECTED CODE 02 INVALID DATE FORMAT"
016200             TO WKS-MENSAJE-ERROR
016300        GO TO 200-ESCRIBE-ERROR-FECHA
016400     END-IF
016500     MOVE 'V' TO WKS-FECHA-VALIDA-F
016600     CALL 'EEDR3011' USING 'V', WKS-PARM-FECHA-FIN,
016700              WKS-FECHA-VALIDA-F, WKS-JULIANO-FIN
016800     IF NOT WKS-FECHA-ES-VALIDA
016900        MOVE 02 TO WKS-CODIGO-ERROR
017000        MOVE "REJECTED CODE 02 INVALID DATE FORMAT"
017100             TO WKS-MENSAJE-ERROR
017200        GO TO 200-ESCRIBE-ERROR-FECHA
017300     END-IF
017400     IF WKS-JULIANO-INICIO > WKS-JULIANO-FIN
017500        MOVE 04 TO WKS-CODIGO-ERROR
017600        STRING "REJECTED CODE 04 DATE END SHOULD BE GREATER THAN "
017610               "DATE START"
017700               DELIMITED BY SIZE INTO WKS-MENSAJE-ERROR
017800        GO TO 200-ESCRIBE-ERROR-FECHA
017900     END-IF
018000     COMPUTE WKS-JULIANO-FIN-MAS-UNO = WKS-JULIANO-FIN + 1
018100     MOVE 'Y' TO WKS-RANGO-VALIDO
018200     GO TO 200-VALIDA-RANGO-FECHAS-E.
018300 200-ESCRIBE-ERROR-FECHA.
018400     MOVE SPACES TO LOG-LINEA
018500     MOVE WKS-MENSAJE-ERROR TO LOG-LINEA
018600     WRITE LOG-LINEA.
018700 200-VALIDA-RANGO-FECHAS-E.       EXIT.
018800******************************************************************
018900*     CARGA TRAINING EN MEMORIA (ORDENADO POR TRN-ID, ASC.)
019000******************************************************************
019100 120-CARGA-TABLA-TRAININGS SECTION.
019200     READ TRAINING AT END SET WKS-FIN-ARCHIVO TO TRUE
019300     END-READ
019400     PERFORM 125-ACUMULA-TRAINING THRU 125-ACUMULA-TRAINING-E
019410             UNTIL WKS-NO-HAY-MAS
020000     MOVE 'N' TO WKS-FIN-ARCHIVO.
020100 120-CARGA-TABLA-TRAININGS-E.    EXIT.
020102******************************************************************
020104*PARRAFO EN LOOP: CARGA TRAINING EN LA TABLA EN MEMORIA,         *
020106*ORDENADA POR TRN-ID PARA PERMITIR SEARCH ALL.                   *
020108******************************************************************
020110 125-ACUMULA-TRAINING SECTION.
020120     ADD 1 TO WKS-TRN-COUNT
020130     MOVE TRN-RECORD TO WKS-TRN-ENTRY(WKS-TRN-COUNT)
020140     READ TRAINING AT END SET WKS-FIN-ARCHIVO TO TRUE
020150     END-READ.
020160 125-ACUMULA-TRAINING-E.         EXIT.
020200******************************************************************
020300*     CARGA GROUP EN MEMORIA (ORDENADO POR GRP-ID, ASC.)
020400******************************************************************
020500 121-CARGA-TABLA-GRUPOS SECTION.
020600     READ GROUP-FILE AT END SET WKS-FIN-ARCHIVO TO TRUE
020700     END-READ
020800     PERFORM 126-ACUMULA-GRUPO THRU 126-ACUMULA-GRUPO-E
020810             UNTIL WKS-NO-HAY-MAS
021400     MOVE 'N' TO WKS-FIN-ARCHIVO.
021500 121-CARGA-TABLA-GRUPOS-E.       EXIT.
021502******************************************************************
021504*PARRAFO EN LOOP: CARGA GROUP EN LA TABLA EN MEMORIA,            *
021506*ORDENADA POR GRP-ID PARA PERMITIR SEARCH ALL.                   *
021508******************************************************************
021510 126-ACUMULA-GRUPO SECTION.
021520     ADD 1 TO WKS-GRP-COUNT
021530     MOVE GRP-RECORD TO WKS-GRP-ENTRY(WKS-GRP-COUNT)
021540     READ GROUP-FILE AT END SET WKS-FIN-ARCHIVO TO TRUE
021550     END-READ.
021560 126-ACUMULA-GRUPO-E.            EXIT.
021600******************************************************************
021700*     RECORRE ATTENDANCE FILTRANDO EL ESTUDIANTE Y LA VENTANA DE  *
021800*     FECHAS [INICIO, FIN+1 DIA) -- SE BUSCA EL TRAINING PARA     *
021900*     OBTENER SU FECHA Y CONVERTIRLA A JULIANO PARA COMPARAR.     *
022000******************************************************************
022100 300-PROCESA-ATTENDANCE SECTION.
022200     READ ATTEND AT END SET WKS-FIN-ARCHIVO TO TRUE
022300     END-READ
022400     PERFORM 305-ACUMULA-ATTENDANCE THRU 305-ACUMULA-ATTENDANCE-E
022410             UNTIL WKS-NO-HAY-MAS
023200     MOVE 'N' TO WKS-FIN-ARCHIVO.
023300 300-PROCESA-ATTENDANCE-E.       EXIT.
023302******************************************************************
023304*PARRAFO EN LOOP: CUENTA CADA REGISTRO LEIDO Y, SI ES DEL        *
023306*ESTUDIANTE PEDIDO, LO MANDA A EVALUAR SU FECHA.                 *
023308******************************************************************
023310 305-ACUMULA-ATTENDANCE SECTION.
023320     ADD 1 TO WKS-REG-LEIDOS
023330     IF ATT-STUDENT-ID = WKS-PARM-ESTUDIANTE-ID
023340        PERFORM 310-EVALUA-MARCA THRU 310-EVALUA-MARCA-E
023350     END-IF
023360     READ ATTEND AT END SET WKS-FIN-ARCHIVO TO TRUE
023370     END-READ.
023380 305-ACUMULA-ATTENDANCE-E.       EXIT.
023383******************************************************************
023386*UBICA EL TRAINING DE LA MARCA (SEARCH ALL) Y CONVIERTE SU       *
023390*FECHA A JULIANO (CALL EEDR3011) PARA COMPARARLA CONTRA LA       *
023393*VENTANA [INICIO, FIN+1) RECIBIDA POR PARAMETRO.                 *
023396******************************************************************
023400 310-EVALUA-MARCA SECTION.
023500     SEARCH ALL WKS-TRN-ENTRY
023600        AT END
023700           DISPLAY "ENTRENAMIENTO NO ENCONTRADO EN ATTENDANCE: "
023800                    ATT-TRAINING-ID UPON CONSOLE
023900        WHEN TRN-ID OF WKS-TRN-ENTRY(WKS-TRN-IDX) = ATT-TRAINING-ID
024000           MOVE 'V' TO WKS-FECHA-VALIDA-F
024100           CALL 'EEDR3011' USING 'V',
024200                    TRN-DATE OF WKS-TRN-ENTRY(WKS-TRN-IDX),
024300                    WKS-FECHA-VALIDA-F, WKS-JULIANO-ENTRENAMIENTO
024400           IF WKS-JULIANO-ENTRENAMIENTO >= WKS-JULIANO-INICIO
024500              AND WKS-JULIANO-ENTRENAMIENTO < WKS-JULIANO-FIN-MAS-UNO
024600              PERFORM 320-ESCRIBE-RENGLON THRU 320-ESCRIBE-RENGLON-E
024700           END-IF
024800     END-SEARCH.
024900 310-EVALUA-MARCA-E.             EXIT.
024920******************************************************************
024940*UBICA EL GRUPO DEL TRAINING (SEARCH ALL) Y ARMA EL              *
024960*RENGLON DE SALIDA, ACUMULANDO CONTADOR Y TOTAL DE HORAS.        *
024980******************************************************************
025000 320-ESCRIBE-RENGLON SECTION.
025100     SEARCH ALL WKS-GRP-ENTRY
025200        AT END
025300           DISPLAY "GRUPO NO ENCONTRADO PARA ENTRENAMIENTO: "
025400                    TRN-GROUP-ID OF WKS-TRN-ENTRY(WKS-TRN-IDX)
025500                    UPON CONSOLE
025600        WHEN GRP-ID OF WKS-GRP-ENTRY(WKS-GRP-IDX)
025700             = TRN-GROUP-ID OF WKS-TRN-ENTRY(WKS-TRN-IDX)
025800           MOVE SPACES TO LOG-LINEA
025900           STRING ATT-HOURS DELIMITED BY SIZE
026000                  " " DELIMITED BY SIZE
026100                  ATT-TRAINING-ID DELIMITED BY SIZE
026200                  " " DELIMITED BY SIZE
026300                  TRN-DATE OF WKS-TRN-ENTRY(WKS-TRN-IDX)
026400                    DELIMITED BY SIZE
026500                  " " DELIMITED BY SIZE
026600                  TRN-CLASS-NAME OF WKS-TRN-ENTRY(WKS-TRN-IDX)
026700                    DELIMITED BY SIZE
026800                  " " DELIMITED BY SIZE
026900                  GRP-ID OF WKS-GRP-ENTRY(WKS-GRP-IDX)
027000                    DELIMITED BY SIZE
027100                  " " DELIMITED BY SIZE
027200                  GRP-NAME OF WKS-GRP-ENTRY(WKS-GRP-IDX)
027300                    DELIMITED BY SIZE
027400                  INTO LOG-LINEA
027500           WRITE LOG-LINEA
027600           ADD 1 TO WKS-REG-SELECCIONADOS
027700           ADD ATT-HOURS TO WKS-TOTAL-HORAS
027800     END-SEARCH.
027900 320-ESCRIBE-RENGLON-E.          EXIT.
028000******************************************************************
028100*                   TOTALES DE CONTROL DE LA CORRIDA
028200******************************************************************
028300 140-ESTADISTICAS SECTION.
028400     DISPLAY ">>>>>>>>>>>>>>>> ESTADISTICAS EEDR3016 <<<<<<<<<<<<<"
028500     DISPLAY "||  ASISTENCIAS LEIDAS : (" WKS-REG-LEIDOS        ")"
028600     DISPLAY "||  SELECCIONADAS      : (" WKS-REG-SELECCIONADOS ")"
028700     DISPLAY "||  TOTAL HORAS        : (" WKS-TOTAL-HORAS       ")"
028800     DISPLAY ">>>>>>>>>>>>>>>>>>>>>>>>>>>>>><<<<<<<<<<<<<<<<<<<<<<".
028900 140-ESTADISTICAS-E.             EXIT.
029000******************************************************************
029100*                     CIERRE DE ARCHIVOS DE TRABAJO
029200******************************************************************
029300 150-CIERRA-ARCHIVOS SECTION.
029400     CLOSE ATTEND
029500     CLOSE TRAINING
029600     CLOSE GROUP-FILE
029700     CLOSE RUNLOG.
029800 150-CIERRA-ARCHIVOS-E.          EXIT.
